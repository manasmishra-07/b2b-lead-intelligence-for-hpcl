000100******************************************************************
000200* MEMBER  : LDRPTLN                                              *
000300* FECHA   : 20/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : RENGLONES DE IMPRESION DEL REGISTRO DE LEADS Y   *
000600*             : DEL RESUMEN DE ANALITICA, TODOS A 132 POSICIONES.*
000700*             : SE ESCRIBEN TODOS BAJO EL MISMO FD REPORT-OUT,   *
000800*             : AL ESTILO DE REPORT-LINE DE LA BITACORA FTPREP.  *
000900* USADO POR   : HPLD1B02                                        *
001000******************************************************************
001100*
001200*---------------------------------------------------------------*
001300*  ENCABEZADO DE PAGINA - TITULO DEL REGISTRO DE LEADS           *
001400*---------------------------------------------------------------*
001500 01  RPT-ENCABEZADO-1.
001600     05  FILLER                 PIC X(30)  VALUE SPACES.
001700     05  RPE1-TITULO            PIC X(45)  VALUE
001800         "HPCL LEAD INTELLIGENCE - LEAD REGISTER".
001900     05  FILLER                 PIC X(10)  VALUE SPACES.
002000     05  RPE1-LIT-FECHA         PIC X(07)  VALUE "FECHA: ".
002100     05  RPE1-FECHA             PIC 9(06).
002200     05  FILLER                 PIC X(34)  VALUE SPACES.
002300*
002400*---------------------------------------------------------------*
002500*  ENCABEZADO DE COLUMNAS DEL DETALLE                            *
002600*---------------------------------------------------------------*
002700 01  RPT-ENCABEZADO-2.
002800     05  RPE2-COL-LEAD          PIC X(08)  VALUE "LEAD-ID".
002900     05  FILLER                 PIC X(02)  VALUE SPACES.
003000     05  RPE2-COL-EMPRESA       PIC X(30)  VALUE "EMPRESA".
003100     05  FILLER                 PIC X(02)  VALUE SPACES.
003200     05  RPE2-COL-TIPO          PIC X(10)  VALUE "TIPO SENAL".
003300     05  FILLER                 PIC X(02)  VALUE SPACES.
003400     05  RPE2-COL-PUNTAJE       PIC X(08)  VALUE "PUNTAJE".
003500     05  FILLER                 PIC X(02)  VALUE SPACES.
003600     05  RPE2-COL-INTENCION     PIC X(08)  VALUE "INTENCIO".
003700     05  FILLER                 PIC X(02)  VALUE SPACES.
003800     05  RPE2-COL-TERRITORIO    PIC X(20)  VALUE "TERRITORIO".
003900     05  FILLER                 PIC X(02)  VALUE SPACES.
004000     05  RPE2-COL-OFICIAL       PIC X(08)  VALUE "OFICIAL".
004100     05  FILLER                 PIC X(28)  VALUE SPACES.
004200*
004300*---------------------------------------------------------------*
004400*  RENGLON DETALLE - UN LEAD POR RENGLON                         *
004500*---------------------------------------------------------------*
004600 01  RPT-DETALLE.
004700     05  RPD-LEAD-ID            PIC ZZZZZ9.
004800     05  FILLER                 PIC X(02)  VALUE SPACES.
004900     05  RPD-EMPRESA            PIC X(30).
005000     05  FILLER                 PIC X(02)  VALUE SPACES.
005100     05  RPD-TIPO-SENAL         PIC X(10).
005200     05  FILLER                 PIC X(02)  VALUE SPACES.
005300     05  RPD-PUNTAJE            PIC ZZ9.99.
005400     05  FILLER                 PIC X(02)  VALUE SPACES.
005500     05  RPD-INTENCION          PIC X(08).
005600     05  FILLER                 PIC X(02)  VALUE SPACES.
005700     05  RPD-TERRITORIO         PIC X(20).
005800     05  FILLER                 PIC X(02)  VALUE SPACES.
005900     05  RPD-OFICIAL            PIC ZZZZ9.
006000     05  FILLER                 PIC X(35)  VALUE SPACES.
006100*
006200*---------------------------------------------------------------*
006300*  QUIEBRE DE CONTROL - SUBTOTAL POR ESTADO DE TERRITORIO        *
006400*---------------------------------------------------------------*
006500 01  RPT-SUBTOTAL.
006600     05  FILLER                 PIC X(05)  VALUE SPACES.
006700     05  RPS-LIT                PIC X(20)  VALUE
006800         "SUBTOTAL TERRITORIO:".
006900     05  RPS-TERRITORIO         PIC X(20).
007000     05  FILLER                 PIC X(03)  VALUE SPACES.
007100     05  RPS-LIT-LEADS          PIC X(08)  VALUE "LEADS: ".
007200     05  RPS-CANT-LEADS         PIC ZZZ9.
007300     05  FILLER                 PIC X(03)  VALUE SPACES.
007400     05  RPS-LIT-PROM           PIC X(15)  VALUE "PUNTAJE PROM: ".
007500     05  RPS-PUNTAJE-PROM       PIC ZZ9.99.
007600     05  FILLER                 PIC X(48)  VALUE SPACES.
007700*
007800*---------------------------------------------------------------*
007900*  TOTAL GENERAL DEL REGISTRO DE LEADS                           *
008000*---------------------------------------------------------------*
008100 01  RPT-TOTAL-GENERAL.
008200     05  FILLER                 PIC X(05)  VALUE SPACES.
008300     05  RPG-LIT                PIC X(20)  VALUE
008400         "TOTAL GENERAL:      ".
008500     05  RPG-LIT-PROC           PIC X(12)  VALUE "PROCESADAS: ".
008600     05  RPG-CNT-PROC           PIC ZZZZZZ9.
008700     05  FILLER                 PIC X(02)  VALUE SPACES.
008800     05  RPG-LIT-CREADOS        PIC X(10)  VALUE "CREADOS: ".
008900     05  RPG-CNT-CREADOS        PIC ZZZZZZ9.
009000     05  FILLER                 PIC X(02)  VALUE SPACES.
009100     05  RPG-LIT-DESCARTADOS    PIC X(13)  VALUE "DESCARTADOS: ".
009200     05  RPG-CNT-DESCARTADOS    PIC ZZZZZZ9.
009300     05  FILLER                 PIC X(02)  VALUE SPACES.
009400     05  RPG-LIT-PROM           PIC X(15)  VALUE "PUNTAJE PROM: ".
009500     05  RPG-PUNTAJE-PROM       PIC ZZ9.99.
009600     05  FILLER                 PIC X(24)  VALUE SPACES.
009700*
009800*---------------------------------------------------------------*
009900*  RENGLON EN BLANCO Y TITULO DEL BLOQUE DE ANALITICA            *
010000*---------------------------------------------------------------*
010100 01  RPT-LINEA-BLANCO           PIC X(132) VALUE SPACES.
010200*
010300 01  RPT-ANALITICA-TITULO.
010400     05  FILLER                 PIC X(40)  VALUE SPACES.
010500     05  RAT-TITULO             PIC X(50)  VALUE
010600         "RESUMEN DE ANALITICA - INTELIGENCIA DE PROSPECTOS".
010700     05  FILLER                 PIC X(42)  VALUE SPACES.
010800*
010900*---------------------------------------------------------------*
011000*  BLOQUE DE TOTALES DE LA ANALITICA                             *
011100*---------------------------------------------------------------*
011200 01  RPT-ANALITICA-TOTALES.
011300     05  FILLER                 PIC X(02)  VALUE SPACES.
011400     05  RAA-LIT-TOTAL          PIC X(10)  VALUE "TOTAL: ".
011500     05  RAA-TOTAL              PIC ZZZZZ9.
011600     05  FILLER                 PIC X(02)  VALUE SPACES.
011700     05  RAA-LIT-ACTIVOS        PIC X(12)  VALUE "ACTIVOS: ".
011800     05  RAA-ACTIVOS            PIC ZZZZZ9.
011900     05  FILLER                 PIC X(02)  VALUE SPACES.
012000     05  RAA-LIT-CONVERTIDOS    PIC X(15)  VALUE "CONVERTIDOS: ".
012100     05  RAA-CONVERTIDOS        PIC ZZZZZ9.
012200     05  FILLER                 PIC X(02)  VALUE SPACES.
012300     05  RAA-LIT-TASA           PIC X(20)  VALUE
012400         "TASA CONVERSION %: ".
012500     05  RAA-TASA-CONVERSION    PIC ZZ9.99.
012600     05  FILLER                 PIC X(02)  VALUE SPACES.
012700     05  RAA-LIT-PROM           PIC X(18)  VALUE
012800         "PUNTAJE PROMEDIO: ".
012900     05  RAA-PUNTAJE-PROM       PIC ZZ9.99.
013000     05  FILLER                 PIC X(17)  VALUE SPACES.
013100*
013200*---------------------------------------------------------------*
013300*  DISTRIBUCION DE PRODUCTOS RECOMENDADOS                        *
013400*---------------------------------------------------------------*
013500 01  RPT-ANALITICA-ENC-PRODUCTO.
013600     05  FILLER                 PIC X(05)  VALUE SPACES.
013700     05  RAEP-COL-PRODUCTO      PIC X(25)  VALUE "PRODUCTO".
013800     05  FILLER                 PIC X(03)  VALUE SPACES.
013900     05  RAEP-COL-CANTIDAD      PIC X(10)  VALUE "CANTIDAD".
014000     05  FILLER                 PIC X(03)  VALUE SPACES.
014100     05  RAEP-COL-PORCENTAJE    PIC X(12)  VALUE "PORCENTAJE".
014200     05  FILLER                 PIC X(74)  VALUE SPACES.
014300*
014400 01  RPT-ANALITICA-PRODUCTO.
014500     05  FILLER                 PIC X(05)  VALUE SPACES.
014600     05  RAP-PRODUCTO           PIC X(25).
014700     05  FILLER                 PIC X(03)  VALUE SPACES.
014800     05  RAP-CANTIDAD           PIC ZZZZ9.
014900     05  FILLER                 PIC X(05)  VALUE SPACES.
015000     05  RAP-PORCENTAJE         PIC ZZ9.99.
015100     05  RAP-LIT-PCT            PIC X(01)  VALUE "%".
015200     05  FILLER                 PIC X(82)  VALUE SPACES.
015300*
015400*---------------------------------------------------------------*
015500*  ESTADISTICA POR ESTADO DE TERRITORIO                          *
015600*---------------------------------------------------------------*
015700 01  RPT-ANALITICA-ENC-TERRIT.
015800     05  FILLER                 PIC X(05)  VALUE SPACES.
015900     05  RAET-COL-ESTADO        PIC X(20)  VALUE "TERRITORIO".
016000     05  FILLER                 PIC X(03)  VALUE SPACES.
016100     05  RAET-COL-CANTIDAD      PIC X(10)  VALUE "LEADS".
016200     05  FILLER                 PIC X(03)  VALUE SPACES.
016300     05  RAET-COL-TASA          PIC X(18)  VALUE
016400         "TASA CONVERSION %".
016500     05  FILLER                 PIC X(73)  VALUE SPACES.
016600*
016700 01  RPT-ANALITICA-TERRITORIO.
016800     05  FILLER                 PIC X(05)  VALUE SPACES.
016900     05  RAT2-ESTADO            PIC X(20).
017000     05  FILLER                 PIC X(03)  VALUE SPACES.
017100     05  RAT2-CANTIDAD          PIC ZZZZ9.
017200     05  FILLER                 PIC X(05)  VALUE SPACES.
017300     05  RAT2-TASA-CONVERSION   PIC ZZ9.99.
017400     05  RAT2-LIT-PCT           PIC X(01)  VALUE "%".
017500     05  FILLER                 PIC X(87)  VALUE SPACES.
017600*
017700*        TODOS LOS RENGLONES ANTERIORES = 132 POSICIONES
