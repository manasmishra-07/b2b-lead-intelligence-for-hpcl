000100******************************************************************
000200* MEMBER  : LDLEDRC                                              *
000300* FECHA   : 14/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : MAESTRO DE LEADS DE VENTA (LEAD MASTER). ESCRITO *
000600*             : POR HPLD1B01, RELEIDO Y REESCRITO POR HPLD1B02   *
000700*             : DESPUES DE APLICAR RETROALIMENTACION.            *
000800* NOTA        : LA SUMA REAL DE CAMPOS DA 287 POSICIONES; SE     *
000900*             : DEJA FILLER DE RESERVA PARA REDONDEAR A 292.     *
001000* USADO POR   : HPLD1B01, HPLD1B02                               *
001100******************************************************************
001200 01  LEAD-RECORD.
001300*        NUMERO DE LEAD, SECUENCIA DE LA CORRIDA
001400     05  LEAD-ID                    PIC 9(06).
001500*        LLAVE FORANEA A CMP-ID
001600     05  LEAD-COMPANY-ID            PIC 9(05).
001700*        NOMBRE DE LA EMPRESA (DESNORMALIZADO)
001800     05  LEAD-COMPANY-NAME          PIC X(40).
001900*        DOMINIO DE LA FUENTE DE LA SENAL
002000     05  LEAD-SOURCE-DOMAIN         PIC X(30).
002100*        TIPO DE SENAL, "UNKNOWN" SI VENIA EN BLANCO
002200     05  LEAD-SIGNAL-TYPE           PIC X(10).
002300*        PUNTAJE COMPUESTO DEL LEAD, 0.00 A 100.00
002400     05  LEAD-SCORE                 PIC 9(03)V99.
002500*        INTENCION - HIGH/MEDIUM/LOW
002600     05  LEAD-INTENT                PIC X(06).
002700*        DIAS DE URGENCIA SUGERIDOS - 7/14/30/60
002800     05  LEAD-URGENCY-DAYS          PIC 9(03).
002900*        CONFIANZA DEL PRODUCTO PRINCIPAL, 0.00 A 1.00
003000     05  LEAD-CONFIDENCE            PIC 9V99.
003100*        HASTA TRES PRODUCTOS RECOMENDADOS
003200     05  LEAD-PRODUCTS.
003300         10  LEAD-PRODUCT-1         PIC X(25).
003400         10  LEAD-PRODUCT-2         PIC X(25).
003500         10  LEAD-PRODUCT-3         PIC X(25).
003600*        REDEFINE PARA RECORRER LOS TRES PRODUCTOS POR INDICE
003700     05  LEAD-PRODUCTS-R REDEFINES LEAD-PRODUCTS.
003800         10  LEAD-PRODUCT-TBL       PIC X(25) OCCURS 3 TIMES
003900                                     INDEXED BY LEAD-PRD-IX.
004000*        CONFIANZA DE CADA PRODUCTO RECOMENDADO
004100     05  LEAD-CONFIDENCES.
004200         10  LEAD-CONF-1            PIC 9V99.
004300         10  LEAD-CONF-2            PIC 9V99.
004400         10  LEAD-CONF-3            PIC 9V99.
004500*        REDEFINE PARA RECORRER LAS TRES CONFIANZAS POR INDICE
004600     05  LEAD-CONFIDENCES-R REDEFINES LEAD-CONFIDENCES.
004700         10  LEAD-CONF-TBL          PIC 9V99 OCCURS 3 TIMES
004800                                     INDEXED BY LEAD-CNF-IX.
004900*        ESTADO DE TERRITORIO RESUELTO PARA EL LEAD
005000     05  LEAD-TERRITORY-STATE       PIC X(20).
005100*        OFICIAL ASIGNADO, CERO SI NINGUNO
005200     05  LEAD-OFFICER-ID            PIC 9(05).
005300*        ESTADO DEL LEAD - NEW/CONTACTED/QUALIFIED/CONVERTED/...
005400     05  LEAD-STATUS                PIC X(10).
005500         88  LEAD-STATUS-NEW                   VALUE "NEW".
005600         88  LEAD-STATUS-CONTACTED             VALUE "CONTACTED".
005700         88  LEAD-STATUS-QUALIFIED             VALUE "QUALIFIED".
005800         88  LEAD-STATUS-CONVERTED             VALUE "CONVERTED".
005900         88  LEAD-STATUS-REJECTED              VALUE "REJECTED".
006000*        TEXTO DE SIGUIENTE ACCION SUGERIDA (TRUNCADO)
006100     05  LEAD-NEXT-ACTION           PIC X(60).
006200*        RESERVA PARA CAMPOS FUTUROS DEL MAESTRO DE LEADS
006300     05  FILLER                     PIC X(05).
006400*
006500*        LEAD-RECORD  TOTAL = 292 POSICIONES
