000100******************************************************************
000200* MEMBER  : LDCMPRC                                              *
000300* FECHA   : 14/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : MAESTRO DE EMPRESAS (COMPANY MASTER). SE CARGA   *
000600*             : COMPLETO A TABLA EN MEMORIA (WKS-TAB-EMPRESAS)   *
000700*             : Y SE REESCRIBE AL FINAL DEL PROCESO CON LAS      *
000800*             : EMPRESAS NUEVAS DETECTADAS EN LA CORRIDA.        *
000900* NOTA        : LA SUMA REAL DE CAMPOS DA 130 POSICIONES; SE     *
001000*             : DEJA FILLER DE RESERVA PARA REDONDEAR A 135.     *
001100* USADO POR   : HPLD1B01, HPLD1B02 (SOLO LECTURA)                *
001200******************************************************************
001300 01  CMP-RECORD.
001400*        NUMERO DE EMPRESA, ASIGNADO POR SECUENCIA
001500     05  CMP-ID                     PIC 9(05).
001600*        NOMBRE OFICIAL DE LA EMPRESA (UNICO)
001700     05  CMP-NAME                   PIC X(40).
001800*        NOMBRE NORMALIZADO (MINUSCULAS, SIN ESPACIOS) PARA
001900*        BUSQUEDA DIFUSA
002000     05  CMP-NORM-NAME              PIC X(40).
002100*        ETIQUETA DE INDUSTRIA
002200     05  CMP-INDUSTRY               PIC X(15).
002300*        ESTADO SEDE DE LA EMPRESA
002400     05  CMP-STATE                  PIC X(20).
002500*        TAMANO - ENTERPRISE/LARGE/MEDIUM/SMALL, BLANCO = MEDIUM
002600     05  CMP-SIZE                   PIC X(10).
002700*        RESERVA PARA CAMPOS FUTUROS DEL MAESTRO DE EMPRESAS
002800     05  FILLER                     PIC X(05).
002900*
003000*        CMP-RECORD  TOTAL = 135 POSICIONES
