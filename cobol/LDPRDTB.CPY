000100******************************************************************
000200* MEMBER  : LDPRDTB                                              *
000300* FECHA   : 14/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : TABLAS DE PARAMETROS DEL MOTOR DE INFERENCIA DE  *
000600*             : PRODUCTO, DEL FILTRO DE RELEVANCIA, DE INTENCION,*
000700*             : DE URGENCIA Y DE ESTADOS DE LA INDIA. CADA TABLA *
000800*             : SE CARGA POR MEDIO DE FILLER + REDEFINES, AL     *
000900*             : ESTILO DE LA TABLA DE BINES TLGEN-004 DEL SHOP.  *
001000* USADO POR   : HPLD1B01                                        *
001100******************************************************************
001200*
001300*---------------------------------------------------------------*
001400*  TABLA 1 - PALABRAS CLAVE DE RELEVANCIA (23 ENTRADAS)          *
001500*  UNA SENAL ES RELEVANTE SI SU TEXTO CONTIENE AL MENOS UNA      *
001600*---------------------------------------------------------------*
001700 01  WKS-TAB-RELEVANCIA-DATA.
001800     05  FILLER PIC X(20) VALUE "EXPANSION           ".
001900     05  FILLER PIC X(20) VALUE "PLANT               ".
002000     05  FILLER PIC X(20) VALUE "PROJECT             ".
002100     05  FILLER PIC X(20) VALUE "INVESTMENT          ".
002200     05  FILLER PIC X(20) VALUE "TENDER              ".
002300     05  FILLER PIC X(20) VALUE "POWER               ".
002400     05  FILLER PIC X(20) VALUE "ENERGY              ".
002500     05  FILLER PIC X(20) VALUE "FUEL                ".
002600     05  FILLER PIC X(20) VALUE "DIESEL              ".
002700     05  FILLER PIC X(20) VALUE "PETROLEUM           ".
002800     05  FILLER PIC X(20) VALUE "OIL                 ".
002900     05  FILLER PIC X(20) VALUE "CONSTRUCTION        ".
003000     05  FILLER PIC X(20) VALUE "INFRASTRUCTURE      ".
003100     05  FILLER PIC X(20) VALUE "MANUFACTURING       ".
003200     05  FILLER PIC X(20) VALUE "STEEL               ".
003300     05  FILLER PIC X(20) VALUE "CEMENT              ".
003400     05  FILLER PIC X(20) VALUE "CHEMICAL            ".
003500     05  FILLER PIC X(20) VALUE "REFINERY            ".
003600     05  FILLER PIC X(20) VALUE "PIPELINE            ".
003700     05  FILLER PIC X(20) VALUE "BITUMEN             ".
003800     05  FILLER PIC X(20) VALUE "ROAD                ".
003900     05  FILLER PIC X(20) VALUE "HIGHWAY             ".
004000     05  FILLER PIC X(20) VALUE "RAILWAY             ".
004100      
004200 01  WKS-TAB-RELEVANCIA REDEFINES WKS-TAB-RELEVANCIA-DATA.
004300     05  RLV-ENTRY PIC X(20) OCCURS 23 TIMES
004400                   INDEXED BY RLV-IX.
004500*
004600*---------------------------------------------------------------*
004700*  TABLA 2 - CATALOGO DE PRODUCTOS (13 PRODUCTOS, 135 TERMINOS)  *
004800*  CADA ENTRADA:  CODIGO PRODUCTO(2) + PESO(3, IMPLICA 2 DEC) +  *
004900*                 TEXTO DEL TERMINO EN MAYUSCULAS(30) + LONGITUD *
005000*                 FIJA DE BUSQUEDA(2, 00=RECORTAR CON 705)       *
005100* HPCL-4711: EL TERMINO "FO" LLEVA LONGITUD FIJA 03 PARA QUE EL  *
005200* INSPECT TALLYING BUSQUE "FO " (CON EL ESPACIO FINAL) Y NO      *
005300* CUENTE COMO ACIERTO PALABRAS QUE SOLO CONTIENEN "FO", COMO     *
005400* "PLATFORM" O "REFORM".                                         *
005500*---------------------------------------------------------------*
005600 01  WKS-TAB-PRODUCTOS-DATA.
005700     05  FILLER PIC X(37) VALUE
005800         "01040FURNACE OIL                   00".
005900     05  FILLER PIC X(37) VALUE
006000         "01040FUEL OIL                      00".
006100     05  FILLER PIC X(37) VALUE
006200         "01040FO                            03".
006300     05  FILLER PIC X(37) VALUE
006400         "01040HEAVY FUEL                    00".
006500     05  FILLER PIC X(37) VALUE
006600         "01040BOILER FUEL                   00".
006700     05  FILLER PIC X(37) VALUE
006800         "01040INDUSTRIAL FUEL               00".
006900     05  FILLER PIC X(37) VALUE
007000         "01030BOILER                        00".
007100     05  FILLER PIC X(37) VALUE
007200         "01030FURNACE                       00".
007300     05  FILLER PIC X(37) VALUE
007400         "01030KILN                          00".
007500     05  FILLER PIC X(37) VALUE
007600         "01030DRYER                         00".
007700     05  FILLER PIC X(37) VALUE
007800         "01030THERMAL POWER                 00".
007900     05  FILLER PIC X(37) VALUE
008000         "01020POWER                         00".
008100     05  FILLER PIC X(37) VALUE
008200         "01020TEXTILE                       00".
008300     05  FILLER PIC X(37) VALUE
008400         "01020CERAMIC                       00".
008500     05  FILLER PIC X(37) VALUE
008600         "01020STEEL                         00".
008700     05  FILLER PIC X(37) VALUE
008800         "01020CEMENT                        00".
008900     05  FILLER PIC X(37) VALUE
009000         "02040HIGH SPEED DIESEL             00".
009100     05  FILLER PIC X(37) VALUE
009200         "02040HSD                           00".
009300     05  FILLER PIC X(37) VALUE
009400         "02040DIESEL                        00".
009500     05  FILLER PIC X(37) VALUE
009600         "02040AUTO DIESEL                   00".
009700     05  FILLER PIC X(37) VALUE
009800         "02030GENERATOR                     00".
009900     05  FILLER PIC X(37) VALUE
010000         "02030GENSET                        00".
010100     05  FILLER PIC X(37) VALUE
010200         "02030DIESEL GENERATOR              00".
010300     05  FILLER PIC X(37) VALUE
010400         "02030DGSET                         00".
010500     05  FILLER PIC X(37) VALUE
010600         "02030VEHICLE                       00".
010700     05  FILLER PIC X(37) VALUE
010800         "02030TRUCK                         00".
010900     05  FILLER PIC X(37) VALUE
011000         "02020LOGISTICS                     00".
011100     05  FILLER PIC X(37) VALUE
011200         "02020TRANSPORT                     00".
011300     05  FILLER PIC X(37) VALUE
011400         "02020CONSTRUCTION                  00".
011500     05  FILLER PIC X(37) VALUE
011600         "02020MINING                        00".
011700     05  FILLER PIC X(37) VALUE
011800         "02020POWER BACKUP                  00".
011900     05  FILLER PIC X(37) VALUE
012000         "03040LIGHT DIESEL OIL              00".
012100     05  FILLER PIC X(37) VALUE
012200         "03040LDO                           00".
012300     05  FILLER PIC X(37) VALUE
012400         "03040LIGHT FUEL                    00".
012500     05  FILLER PIC X(37) VALUE
012600         "03030FURNACE                       00".
012700     05  FILLER PIC X(37) VALUE
012800         "03030DRYER                         00".
012900     05  FILLER PIC X(37) VALUE
013000         "03030SMALL BOILER                  00".
013100     05  FILLER PIC X(37) VALUE
013200         "03020SMALL INDUSTRY                00".
013300     05  FILLER PIC X(37) VALUE
013400         "03020TEA ESTATE                    00".
013500     05  FILLER PIC X(37) VALUE
013600         "03020FOOD PROCESSING               00".
013700     05  FILLER PIC X(37) VALUE
013800         "04040LOW SULPHUR HEAVY STOCK       00".
013900     05  FILLER PIC X(37) VALUE
014000         "04040LSHS                          00".
014100     05  FILLER PIC X(37) VALUE
014200         "04040LOW SULFUR FUEL               00".
014300     05  FILLER PIC X(37) VALUE
014400         "04040MARINE FUEL                   00".
014500     05  FILLER PIC X(37) VALUE
014600         "04030SHIP                          00".
014700     05  FILLER PIC X(37) VALUE
014800         "04030VESSEL                        00".
014900     05  FILLER PIC X(37) VALUE
015000         "04030MARINE ENGINE                 00".
015100     05  FILLER PIC X(37) VALUE
015200         "04020SHIPPING                      00".
015300     05  FILLER PIC X(37) VALUE
015400         "04020MARINE                        00".
015500     05  FILLER PIC X(37) VALUE
015600         "04020PORT                          00".
015700     05  FILLER PIC X(37) VALUE
015800         "05040SUPERIOR KEROSENE OIL         00".
015900     05  FILLER PIC X(37) VALUE
016000         "05040SKO                           00".
016100     05  FILLER PIC X(37) VALUE
016200         "05040KEROSENE                      00".
016300     05  FILLER PIC X(37) VALUE
016400         "05030BURNER                        00".
016500     05  FILLER PIC X(37) VALUE
016600         "05030LAMP                          00".
016700     05  FILLER PIC X(37) VALUE
016800         "05030HEATER                        00".
016900     05  FILLER PIC X(37) VALUE
017000         "05020DOMESTIC                      00".
017100     05  FILLER PIC X(37) VALUE
017200         "05020RURAL                         00".
017300     05  FILLER PIC X(37) VALUE
017400         "05020HEATING                       00".
017500     05  FILLER PIC X(37) VALUE
017600         "06040HEXANE                        00".
017700     05  FILLER PIC X(37) VALUE
017800         "06040N-HEXANE                      00".
017900     05  FILLER PIC X(37) VALUE
018000         "06040SOLVENT EXTRACTION            00".
018100     05  FILLER PIC X(37) VALUE
018200         "06030EXTRACTION UNIT               00".
018300     05  FILLER PIC X(37) VALUE
018400         "06030SOLVENT PLANT                 00".
018500     05  FILLER PIC X(37) VALUE
018600         "06020EDIBLE OIL                    00".
018700     05  FILLER PIC X(37) VALUE
018800         "06020VEGETABLE OIL                 00".
018900     05  FILLER PIC X(37) VALUE
019000         "06020OIL EXTRACTION                00".
019100     05  FILLER PIC X(37) VALUE
019200         "06020SOLVENT EXTRACTION            00".
019300     05  FILLER PIC X(37) VALUE
019400         "07040SOLVENT 1425                  00".
019500     05  FILLER PIC X(37) VALUE
019600         "07040MINERAL SPIRITS               00".
019700     05  FILLER PIC X(37) VALUE
019800         "07040PAINT SOLVENT                 00".
019900     05  FILLER PIC X(37) VALUE
020000         "07030PAINT PLANT                   00".
020100     05  FILLER PIC X(37) VALUE
020200         "07030COATING UNIT                  00".
020300     05  FILLER PIC X(37) VALUE
020400         "07020PAINT                         00".
020500     05  FILLER PIC X(37) VALUE
020600         "07020COATING                       00".
020700     05  FILLER PIC X(37) VALUE
020800         "07020INK                           00".
020900     05  FILLER PIC X(37) VALUE
021000         "07020RESIN                         00".
021100     05  FILLER PIC X(37) VALUE
021200         "08040MINERAL TURPENTINE            00".
021300     05  FILLER PIC X(37) VALUE
021400         "08040MTO                           00".
021500     05  FILLER PIC X(37) VALUE
021600         "08040TURPENTINE OIL                00".
021700     05  FILLER PIC X(37) VALUE
021800         "08040WHITE SPIRIT                  00".
021900     05  FILLER PIC X(37) VALUE
022000         "08030PAINT MIXER                   00".
022100     05  FILLER PIC X(37) VALUE
022200         "08030THINNER UNIT                  00".
022300     05  FILLER PIC X(37) VALUE
022400         "08020PAINT                         00".
022500     05  FILLER PIC X(37) VALUE
022600         "08020VARNISH                       00".
022700     05  FILLER PIC X(37) VALUE
022800         "08020POLISH                        00".
022900     05  FILLER PIC X(37) VALUE
023000         "08020CLEANING                      00".
023100     05  FILLER PIC X(37) VALUE
023200         "09040JUTE BATCHING OIL             00".
023300     05  FILLER PIC X(37) VALUE
023400         "09040JBO                           00".
023500     05  FILLER PIC X(37) VALUE
023600         "09040JUTE OIL                      00".
023700     05  FILLER PIC X(37) VALUE
023800         "09040BATCHING OIL                  00".
023900     05  FILLER PIC X(37) VALUE
024000         "09030JUTE MILL                     00".
024100     05  FILLER PIC X(37) VALUE
024200         "09030TEXTILE MACHINERY             00".
024300     05  FILLER PIC X(37) VALUE
024400         "09020JUTE                          00".
024500     05  FILLER PIC X(37) VALUE
024600         "09020TEXTILE                       00".
024700     05  FILLER PIC X(37) VALUE
024800         "09020JUTE PROCESSING               00".
024900     05  FILLER PIC X(37) VALUE
025000         "10040BITUMEN                       00".
025100     05  FILLER PIC X(37) VALUE
025200         "10040ASPHALT                       00".
025300     05  FILLER PIC X(37) VALUE
025400         "10040ROAD TAR                      00".
025500     05  FILLER PIC X(37) VALUE
025600         "10040PAVING MATERIAL               00".
025700     05  FILLER PIC X(37) VALUE
025800         "10030PAVER                         00".
025900     05  FILLER PIC X(37) VALUE
026000         "10030ROAD ROLLER                   00".
026100     05  FILLER PIC X(37) VALUE
026200         "10030HOT MIX PLANT                 00".
026300     05  FILLER PIC X(37) VALUE
026400         "10020ROAD CONSTRUCTION             00".
026500     05  FILLER PIC X(37) VALUE
026600         "10020HIGHWAY                       00".
026700     05  FILLER PIC X(37) VALUE
026800         "10020INFRASTRUCTURE                00".
026900     05  FILLER PIC X(37) VALUE
027000         "10020ROOFING                       00".
027100     05  FILLER PIC X(37) VALUE
027200         "11040BUNKER FUEL                   00".
027300     05  FILLER PIC X(37) VALUE
027400         "11040MARINE DIESEL                 00".
027500     05  FILLER PIC X(37) VALUE
027600         "11040SHIP FUEL                     00".
027700     05  FILLER PIC X(37) VALUE
027800         "11040BUNKER OIL                    00".
027900     05  FILLER PIC X(37) VALUE
028000         "11030SHIP                          00".
028100     05  FILLER PIC X(37) VALUE
028200         "11030VESSEL                        00".
028300     05  FILLER PIC X(37) VALUE
028400         "11030TANKER                        00".
028500     05  FILLER PIC X(37) VALUE
028600         "11030CARGO SHIP                    00".
028700     05  FILLER PIC X(37) VALUE
028800         "11020SHIPPING                      00".
028900     05  FILLER PIC X(37) VALUE
029000         "11020MARINE                        00".
029100     05  FILLER PIC X(37) VALUE
029200         "11020PORT OPERATIONS               00".
029300     05  FILLER PIC X(37) VALUE
029400         "12040SULPHUR                       00".
029500     05  FILLER PIC X(37) VALUE
029600         "12040SULFUR                        00".
029700     05  FILLER PIC X(37) VALUE
029800         "12040MOLTEN SULPHUR                00".
029900     05  FILLER PIC X(37) VALUE
030000         "12040ELEMENTAL SULFUR              00".
030100     05  FILLER PIC X(37) VALUE
030200         "12030CHEMICAL REACTOR              00".
030300     05  FILLER PIC X(37) VALUE
030400         "12030FERTILIZER PLANT              00".
030500     05  FILLER PIC X(37) VALUE
030600         "12020FERTILIZER                    00".
030700     05  FILLER PIC X(37) VALUE
030800         "12020CHEMICAL                      00".
030900     05  FILLER PIC X(37) VALUE
031000         "12020ACID MANUFACTURING            00".
031100     05  FILLER PIC X(37) VALUE
031200         "13040PROPYLENE                     00".
031300     05  FILLER PIC X(37) VALUE
031400         "13040PROPENE                       00".
031500     05  FILLER PIC X(37) VALUE
031600         "13040POLYPROPYLENE FEEDSTOCK       00".
031700     05  FILLER PIC X(37) VALUE
031800         "13030POLYMERIZATION UNIT           00".
031900     05  FILLER PIC X(37) VALUE
032000         "13030CHEMICAL REACTOR              00".
032100     05  FILLER PIC X(37) VALUE
032200         "13020PETROCHEMICAL                 00".
032300     05  FILLER PIC X(37) VALUE
032400         "13020PLASTIC                       00".
032500     05  FILLER PIC X(37) VALUE
032600         "13020POLYMER                       00".
032700      
032800 01  WKS-TAB-PRODUCTOS REDEFINES WKS-TAB-PRODUCTOS-DATA.
032900     05  PRD-ENTRY OCCURS 135 TIMES
033000                   INDEXED BY PRD-IX.
033100         10  PRD-PRODUCT-NUMBER   PIC 9(02).
033200         10  PRD-TERM-WEIGHT      PIC 9V99.
033300         10  PRD-TERM-TEXT        PIC X(30).
033400         10  PRD-LONGITUD-FIJA    PIC 9(02).
033500*
033600*---------------------------------------------------------------*
033700*  TABLA 3 - NOMBRE DEL PRODUCTO POR CODIGO (13 ENTRADAS)        *
033800*  CODIGO(2) + NOMBRE PARA EL REPORTE Y EL LEAD-RECORD(25)       *
033900*---------------------------------------------------------------*
034000 01  WKS-TAB-NOMBRES-DATA.
034100     05  FILLER PIC X(27) VALUE "01FO                       ".
034200     05  FILLER PIC X(27) VALUE "02HSD                      ".
034300     05  FILLER PIC X(27) VALUE "03LDO                      ".
034400     05  FILLER PIC X(27) VALUE "04LSHS                     ".
034500     05  FILLER PIC X(27) VALUE "05SKO                      ".
034600     05  FILLER PIC X(27) VALUE "06HEXANE                   ".
034700     05  FILLER PIC X(27) VALUE "07SOLVENT 1425             ".
034800     05  FILLER PIC X(27) VALUE "08MINERAL TURPENTINE OIL   ".
034900     05  FILLER PIC X(27) VALUE "09JUTE BATCH OIL           ".
035000     05  FILLER PIC X(27) VALUE "10BITUMEN                  ".
035100     05  FILLER PIC X(27) VALUE "11MARINE BUNKER FUEL       ".
035200     05  FILLER PIC X(27) VALUE "12SULPHUR                  ".
035300     05  FILLER PIC X(27) VALUE "13PROPYLENE                ".
035400      
035500 01  WKS-TAB-NOMBRES REDEFINES WKS-TAB-NOMBRES-DATA.
035600     05  PRN-ENTRY OCCURS 13 TIMES
035700                   INDEXED BY PRN-IX.
035800         10  PRN-PRODUCT-NUMBER   PIC 9(02).
035900         10  PRN-PRODUCT-NAME     PIC X(25).
036000*
036100*---------------------------------------------------------------*
036200*  TABLA 4 - PALABRAS DE INTENCION ALTA (6) Y MEDIA (4)          *
036300*---------------------------------------------------------------*
036400 01  WKS-TAB-INTENT-ALTA-DATA.
036500     05  FILLER PIC X(20) VALUE "TENDER              ".
036600     05  FILLER PIC X(20) VALUE "RFQ                 ".
036700     05  FILLER PIC X(20) VALUE "QUOTATION           ".
036800     05  FILLER PIC X(20) VALUE "PROCUREMENT         ".
036900     05  FILLER PIC X(20) VALUE "BID                 ".
037000     05  FILLER PIC X(20) VALUE "SUPPLY REQUIRED     ".
037100      
037200 01  WKS-TAB-INTENT-ALTA REDEFINES WKS-TAB-INTENT-ALTA-DATA.
037300     05  INT-ALTA-ENTRY PIC X(20) OCCURS 6 TIMES
037400                        INDEXED BY INT-ALTA-IX.
037500 01  WKS-TAB-INTENT-MEDIA-DATA.
037600     05  FILLER PIC X(20) VALUE "EXPANSION           ".
037700     05  FILLER PIC X(20) VALUE "NEW PLANT           ".
037800     05  FILLER PIC X(20) VALUE "COMMISSIONING       ".
037900     05  FILLER PIC X(20) VALUE "SETTING UP          ".
038000      
038100 01  WKS-TAB-INTENT-MEDIA REDEFINES WKS-TAB-INTENT-MEDIA-DATA.
038200     05  INT-MEDIA-ENTRY PIC X(20) OCCURS 4 TIMES
038300                         INDEXED BY INT-MEDIA-IX.
038400*
038500*---------------------------------------------------------------*
038600*  TABLA 5 - PALABRAS DE URGENCIA CON SU PESO (8 ENTRADAS)       *
038700*  CADA ENTRADA: PESO(3, IMPLICA 2 DEC) + TEXTO DEL TERMINO(20)  *
038800*---------------------------------------------------------------*
038900 01  WKS-TAB-URGENCIA-DATA.
039000     05  FILLER PIC X(23) VALUE
039100         "100IMMEDIATE           ".
039200     05  FILLER PIC X(23) VALUE
039300         "090URGENT              ".
039400     05  FILLER PIC X(23) VALUE
039500         "090ASAP                ".
039600     05  FILLER PIC X(23) VALUE
039700         "080THIS MONTH          ".
039800     05  FILLER PIC X(23) VALUE
039900         "070TENDER              ".
040000     05  FILLER PIC X(23) VALUE
040100         "070DEADLINE            ".
040200     05  FILLER PIC X(23) VALUE
040300         "060SOON                ".
040400     05  FILLER PIC X(23) VALUE
040500         "050UPCOMING            ".
040600      
040700 01  WKS-TAB-URGENCIA REDEFINES WKS-TAB-URGENCIA-DATA.
040800     05  URG-ENTRY OCCURS 8 TIMES
040900                   INDEXED BY URG-IX.
041000         10  URG-TERM-WEIGHT      PIC 9V99.
041100         10  URG-TERM-TEXT        PIC X(20).
041200*
041300*---------------------------------------------------------------*
041400*  TABLA 6 - LISTA DE ESTADOS DE LA INDIA, ORDEN DE PRIORIDAD    *
041500*  DE EXTRACCION DE UBICACION (18 ENTRADAS)                      *
041600*---------------------------------------------------------------*
041700 01  WKS-TAB-ESTADOS-DATA.
041800     05  FILLER PIC X(20) VALUE "MAHARASHTRA         ".
041900     05  FILLER PIC X(20) VALUE "GUJARAT             ".
042000     05  FILLER PIC X(20) VALUE "TAMIL NADU          ".
042100     05  FILLER PIC X(20) VALUE "KARNATAKA           ".
042200     05  FILLER PIC X(20) VALUE "DELHI               ".
042300     05  FILLER PIC X(20) VALUE "UTTAR PRADESH       ".
042400     05  FILLER PIC X(20) VALUE "WEST BENGAL         ".
042500     05  FILLER PIC X(20) VALUE "RAJASTHAN           ".
042600     05  FILLER PIC X(20) VALUE "MADHYA PRADESH      ".
042700     05  FILLER PIC X(20) VALUE "ANDHRA PRADESH      ".
042800     05  FILLER PIC X(20) VALUE "TELANGANA           ".
042900     05  FILLER PIC X(20) VALUE "KERALA              ".
043000     05  FILLER PIC X(20) VALUE "PUNJAB              ".
043100     05  FILLER PIC X(20) VALUE "HARYANA             ".
043200     05  FILLER PIC X(20) VALUE "BIHAR               ".
043300     05  FILLER PIC X(20) VALUE "ODISHA              ".
043400     05  FILLER PIC X(20) VALUE "ASSAM               ".
043500     05  FILLER PIC X(20) VALUE "JHARKHAND           ".
043600      
043700 01  WKS-TAB-ESTADOS REDEFINES WKS-TAB-ESTADOS-DATA.
043800     05  EST-ENTRY PIC X(20) OCCURS 18 TIMES
043900                   INDEXED BY EST-IX.
044000*
044100*        FIN DE LDPRDTB
