000100******************************************************************
000200* MEMBER  : LDFDBRC                                              *
000300* FECHA   : 14/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : REGISTRO DE RETROALIMENTACION DE CAMPO (FEEDBACK)*
000600*             : CAPTURADA POR LOS OFICIALES DE VENTA SOBRE LOS   *
000700*             : LEADS QUE LES FUERON ASIGNADOS.                 *
000800* USADO POR   : HPLD1B02                                        *
000900******************************************************************
001000 01  FBK-RECORD.
001100*        LEAD DESTINO DE LA RETROALIMENTACION
001200     05  FBK-LEAD-ID                PIC 9(06).
001300*        ACCION - ACCEPTED/REJECTED/CONVERTED/LOST
001400     05  FBK-ACTION                 PIC X(10).
001500         88  FBK-IS-ACCEPTED                   VALUE "ACCEPTED".
001600         88  FBK-IS-REJECTED                   VALUE "REJECTED".
001700         88  FBK-IS-CONVERTED                  VALUE "CONVERTED".
001800         88  FBK-IS-LOST                       VALUE "LOST".
001900*        CALIFICACION OPCIONAL, 1-5, 0 = AUSENTE
002000     05  FBK-RATING                 PIC 9(01).
002100*        RESERVA
002200     05  FILLER                     PIC X(23).
002300*
002400*        FBK-RECORD  TOTAL = 40 POSICIONES
