000100******************************************************************
000200* FECHA       : 14/06/1989                                      *
000300* PROGRAMADOR : L. ESCOBAR (LESC)                                *
000400* APLICACION  : VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS       *
000500* PROGRAMA    : HPLD1B01                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DIARIO DE SENALES DE MERCADO      *
000800*             : (LICITACIONES, NOTICIAS, EXPANSIONES), LAS       *
000900*             : ANALIZA CONTRA EL CATALOGO DE PRODUCTOS, LAS     *
001000*             : PUNTUA, RESUELVE O CREA LA EMPRESA EN EL         *
001100*             : MAESTRO, ASIGNA UN OFICIAL DE VENTA POR ESTADO   *
001200*             : DE TERRITORIO Y ESCRIBE LOS LEADS ACEPTADOS Y    *
001300*             : SUS NOTIFICACIONES.                              *
001400* ARCHIVOS    : SIGNALS=E, OFFICERS=E, COMPANY=E, COMPNEW=S,     *
001500*             : LEADS=S, NOTIFY=S                                *
001600* ACCION (ES) : B=PROCESO BATCH NOCTURNO                         *
001700* PROGRAMA(S) : HPLD1B02 (CORRE DESPUES EN EL MISMO PASO DE JCL) *
001800* INSTALADO   : 14/06/1989                                       *
001900* BPM/RATIONAL: HPCL-4471                                        *
002000* NOMBRE      : LEAD PROCESSOR - VENTA DIRECTA                   *
002100******************************************************************
002200*                 H I S T O R I A L   D E   C A M B I O S
002300******************************************************************
002400* 14/06/1989 LESC HPCL-0031 VERSION ORIGINAL. EL PROGRAMA NACIO
002500*                 COMO UNA UTILERIA DE CARGA DE FICHAS DE CLIENTE
002600*                 PARA EL PROYECTO DE FACTURACION DE LUBRICANTES.
002700* 02/09/1990 LESC HPCL-0058 SE AGREGA VALIDACION DE DUPLICADOS EN
002800*                 LA CARGA DE FICHAS.
002900* 22/03/1991 JMPR HPCL-0104 CORRECCION DE TRUNCAMIENTO EN CAMPO
003000*                 DE NOMBRE DE CLIENTE (SE AMPLIA A 40 POSIC.).
003100* 11/11/1993 JMPR HPCL-0177 SE AGREGA REPORTE DE ESTADISTICAS AL
003200*                 FINAL DEL PROCESO.
003300* 05/01/1996 SVDZ HPCL-0233 SE CAMBIA ARCHIVO DE ENTRADA DE CINTA
003400*                 A DISCO SECUENCIAL.
003500* 18/08/1998 SVDZ HPCL-Y2K1 REVISION Y2K - TODOS LOS CAMPOS DE
003600*                 FECHA DE 6 POSICIONES (AAMMDD) VALIDADOS, SIN
003700*                 CAMPOS DE 2 DIGITOS DE ANIO PENDIENTES.
003800* 09/02/1999 SVDZ HPCL-Y2K7 REVISION Y2K - CIERRE DEL PROYECTO,
003900*                 PRUEBAS DE VUELTA DE SIGLO SATISFACTORIAS.
004000* 14/07/2003 RQTZ HPCL-0512 SE AGREGA VALIDACION DE FILE STATUS
004100*                 EXTENDIDA EN TODOS LOS ARCHIVOS DE ENTRADA.
004200* 27/10/2011 RQTZ HPCL-0898 SE RETIRA LA FICHA DE LUBRICANTES;
004300*                 EL PROGRAMA QUEDA EN STAND-BY (NO EJECUTABLE
004400*                 EN PRODUCCION) HASTA NUEVA ASIGNACION.
004500* 09/03/2024 RJNJ HPCL-4471 REESCRITURA TOTAL. SE REUTILIZA EL
004600*                 SLOT DE PROGRAMA HPLD1B01 (LIBRERIA Y JCL YA
004700*                 CATALOGADOS) PARA EL NUEVO PROCESO NOCTURNO DE
004800*                 INTELIGENCIA DE PROSPECTOS DE VENTA DIRECTA.
004900* 22/03/2024 RJNJ HPCL-4471 SE AGREGA EL MOTOR DE INFERENCIA DE
005000*                 PRODUCTO (TABLA LDPRDTB) Y EL CALCULO DE
005100*                 PUNTAJE DE LEAD.
005200* 05/04/2024 RJNJ HPCL-4471 SE AGREGA LA BUSQUEDA DIFUSA DE
005300*                 EMPRESA POR DISTANCIA DE LEVENSHTEIN.
005400* 19/04/2024 RJNJ HPCL-4530 SE AGREGA LA ASIGNACION DE OFICIAL
005500*                 DE VENTA POR ESTADO DE TERRITORIO Y LA
005600*                 ESCRITURA DEL ARCHIVO DE NOTIFICACIONES.
005700* 30/01/2025 RJNJ HPCL-4602 CORRECCION: EL PUNTAJE DE TAMANO DE
005800*                 EMPRESA "BLANK" DEBE TRATARSE IGUAL A "OTHER"
005900*                 (6 PUNTOS), NO IGUAL A "MEDIUM".
006000* 18/06/2025 RJNJ HPCL-4650 SE AGREGA EL LIMITE DE 200 EMPRESAS
006100*                 Y 50 OFICIALES EN TABLA, CON MENSAJE DE
006200*                 ADVERTENCIA SI SE ALCANZA EL LIMITE.
006300* 09/08/2026 RJNJ HPCL-4711 CORRECCION: EL TERMINO "FO" SE
006400*                 BUSCABA RECORTADO DE ESPACIOS EN LA TABLA
006500*                 LDPRDTB, POR LO QUE CUALQUIER PALABRA QUE SOLO
006600*                 CONTUVIERA LAS LETRAS "FO" (P.EJ. "PLATFORM")
006700*                 DABA PUNTAJE FALSO AL PRODUCTO 01. SE AGREGA
006800*                 LONGITUD FIJA DE BUSQUEDA POR TERMINO EN LA
006900*                 TABLA. TAMBIEN SE CORRIGE LA SIGUIENTE ACCION
007000*                 SUGERIDA PARA INTENCION BAJA, QUE DECIA
007100*                 "SEGUIMIENTO MENSUAL DE CARTERA" EN LUGAR DE
007200*                 INDICAR INVESTIGAR A LA EMPRESA Y PREPARAR
007300*                 LA PROPUESTA, COMO SIEMPRE DEBIO SER.
007400* 09/08/2026 RJNJ HPCL-4732 CORRECCION: SI EL ESTADO DE TERRITORIO
007500*                 DEL LEAD NO TENIA OFICIAL DE VENTA CUBRIENDOLO,
007600*                 EL LEAD QUEDABA SIN OFICIAL ASIGNADO EN LUGAR DE
007700*                 PASAR AL PRIMER OFICIAL ACTIVO DE LA TABLA. SE
007800*                 AGREGA LA BUSQUEDA DE RESPALDO EN 380-ASIGNA-
007900*                 OFICIAL. TAMBIEN SE DIVIDEN LOS CICLOS DE LECTURA
008000*                 DE 400-CARGA-OFICIALES Y 500-CARGA-EMPRESAS EN
008100*                 PARRAFOS NUMERADOS PROPIOS (401-LEE-UN-OFICIAL,
008200*                 501-LEE-UNA-EMPRESA) PARA APEGARSE AL ESTILO DE
008300*                 PERFORM...THRU...EXIT DE LA CASA.
008400******************************************************************
008500 IDENTIFICATION DIVISION.
008600 PROGRAM-ID.    HPLD1B01.
008700 AUTHOR.        R NAJERA.
008800 INSTALLATION.  HPCL DIRECCION DE SISTEMAS - VENTA DIRECTA.
008900 DATE-WRITTEN.  14/06/1989.
009000 DATE-COMPILED.
009100 SECURITY.      CONFIDENCIAL - USO INTERNO HPCL.
009200******************************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     CLASS LETRAS-MINUSCULAS IS "a" THRU "z"
009800     SWITCH-0 IS WKS-SWITCH-TRAZA ON STATUS IS WKS-TRAZA-ACTIVA.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100******************************************************************
010200*              A R C H I V O S   D E   E N T R A D A
010300******************************************************************
010400     SELECT SIGNALS       ASSIGN TO SIGNALS
010500            ORGANIZATION  IS SEQUENTIAL
010600            FILE STATUS   IS FS-SIGNALS.
010700      
010800     SELECT OFFICERS      ASSIGN TO OFFICERS
010900            ORGANIZATION  IS SEQUENTIAL
011000            FILE STATUS   IS FS-OFFICERS.
011100      
011200     SELECT COMPANY-IN    ASSIGN TO COMPANY
011300            ORGANIZATION  IS SEQUENTIAL
011400            FILE STATUS   IS FS-COMPANY-IN.
011500******************************************************************
011600*              A R C H I V O S   D E   S A L I D A
011700******************************************************************
011800     SELECT COMPANY-OUT   ASSIGN TO COMPNEW
011900            ORGANIZATION  IS SEQUENTIAL
012000            FILE STATUS   IS FS-COMPANY-OUT.
012100      
012200     SELECT LEADS-OUT     ASSIGN TO LEADS
012300            ORGANIZATION  IS SEQUENTIAL
012400            FILE STATUS   IS FS-LEADS-OUT.
012500      
012600     SELECT NOTIFY-OUT    ASSIGN TO NOTIFY
012700            ORGANIZATION  IS SEQUENTIAL
012800            FILE STATUS   IS FS-NOTIFY-OUT.
012900      
013000 DATA DIVISION.
013100 FILE SECTION.
013200*1 -->SENALES DE MERCADO CRUDAS DEL DIA
013300 FD  SIGNALS
013400     LABEL RECORD IS STANDARD.
013500     COPY LDSIGNL.
013600      
013700*2 -->MAESTRO DE OFICIALES DE VENTA
013800 FD  OFFICERS
013900     LABEL RECORD IS STANDARD.
014000     COPY LDOFFRC.
014100      
014200*3 -->MAESTRO DE EMPRESAS (ENTRADA, SE CARGA A TABLA)
014300 FD  COMPANY-IN
014400     LABEL RECORD IS STANDARD.
014500     COPY LDCMPRC.
014600      
014700*4 -->MAESTRO DE EMPRESAS ACTUALIZADO (SALIDA DE ESTA CORRIDA)
014800 FD  COMPANY-OUT
014900     LABEL RECORD IS STANDARD.
015000 01  CMP-OUT-RECORD.
015100     COPY LDCMPRC REPLACING CMP-RECORD BY CMP-OUT-RECORD.
015200      
015300*5 -->MAESTRO DE LEADS ACEPTADOS EN ESTA CORRIDA
015400 FD  LEADS-OUT
015500     LABEL RECORD IS STANDARD.
015600     COPY LDLEDRC.
015700      
015800*6 -->ALERTAS PARA OFICIALES CON BANDERA DE NOTIFICACION EN Y
015900 FD  NOTIFY-OUT
016000     LABEL RECORD IS STANDARD.
016100     COPY LDNOTRC.
016200      
016300 WORKING-STORAGE SECTION.
016400******************************************************************
016500*              V A R I A B L E S   D E   E S T A D O              *
016600******************************************************************
016700 01  WKS-STATUS-AREA.
016800     05  FS-SIGNALS             PIC XX             VALUE "00".
016900         88  OK-SIGNALS                            VALUE "00".
017000         88  EOF-SIGNALS                            VALUE "10".
017100     05  FS-OFFICERS            PIC XX             VALUE "00".
017200         88  OK-OFFICERS                            VALUE "00".
017300         88  EOF-OFFICERS                            VALUE "10".
017400     05  FS-COMPANY-IN          PIC XX             VALUE "00".
017500         88  OK-COMPANY-IN                           VALUE "00".
017600         88  EOF-COMPANY-IN                          VALUE "10".
017700     05  FS-COMPANY-OUT         PIC XX             VALUE "00".
017800         88  OK-COMPANY-OUT                          VALUE "00".
017900     05  FS-LEADS-OUT           PIC XX             VALUE "00".
018000         88  OK-LEADS-OUT                            VALUE "00".
018100     05  FS-NOTIFY-OUT          PIC XX             VALUE "00".
018200         88  OK-NOTIFY-OUT                           VALUE "00".
018300******************************************************************
018400*              F E C H A   D E   L A   C O R R I D A               *
018500******************************************************************
018600 01  WKS-FECHA-CORRIDA          PIC 9(06)          VALUE ZERO.
018700 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
018800     05  WKS-FCR-ANIO           PIC 9(02).
018900     05  WKS-FCR-MES            PIC 9(02).
019000     05  WKS-FCR-DIA            PIC 9(02).
019100*
019200     COPY LDPRDTB.
019300******************************************************************
019400*      T A B L A   D E   O F I C I A L E S   D E   V E N T A       *
019500******************************************************************
019600 01  WKS-OFF-COUNT              PIC 9(02) COMP     VALUE ZERO.
019700 01  WKS-TAB-OFICIALES.
019800     05  OFT-ENTRY OCCURS 1 TO 50 TIMES
019900                   DEPENDING ON WKS-OFF-COUNT
020000                   INDEXED BY WKS-OFF-IX.
020100         10  OFT-ID             PIC 9(05).
020200         10  OFT-NAME           PIC X(30).
020300         10  OFT-EMAIL          PIC X(40).
020400         10  OFT-TERRITORY-STATE PIC X(20).
020500         10  OFT-ACTIVE-FLAG    PIC X(01).
020600             88  OFT-IS-ACTIVE               VALUE "Y".
020700         10  OFT-NOTIFY-FLAG    PIC X(01).
020800             88  OFT-NOTIFY-ENABLED          VALUE "Y".
020900         10  FILLER             PIC X(05).
021000******************************************************************
021100*      T A B L A   D E   E M P R E S A S                          *
021200******************************************************************
021300 01  WKS-CMP-COUNT              PIC 9(03) COMP     VALUE ZERO.
021400 01  WKS-MAX-CMP-ID             PIC 9(05) COMP     VALUE ZERO.
021500 01  WKS-TAB-EMPRESAS.
021600     05  EMT-ENTRY OCCURS 1 TO 200 TIMES
021700                   DEPENDING ON WKS-CMP-COUNT
021800                   INDEXED BY WKS-CMP-IX.
021900         10  EMT-ID             PIC 9(05).
022000         10  EMT-NAME           PIC X(40).
022100         10  EMT-NORM-NAME      PIC X(40).
022200         10  EMT-INDUSTRY       PIC X(15).
022300         10  EMT-STATE          PIC X(20).
022400         10  EMT-SIZE           PIC X(10).
022500         10  FILLER             PIC X(05).
022600******************************************************************
022700*      C O N T A D O R E S   D E L   L O T E                       *
022800******************************************************************
022900 01  WKS-CONTADORES.
023000     05  WKS-CNT-PROCESSED      PIC 9(07) COMP     VALUE ZERO.
023100     05  WKS-CNT-CREATED        PIC 9(07) COMP     VALUE ZERO.
023200     05  WKS-CNT-SKIPPED        PIC 9(07) COMP     VALUE ZERO.
023300     05  WKS-CNT-COMPANIES-NEW  PIC 9(05) COMP     VALUE ZERO.
023400     05  WKS-CNT-NOTIFY         PIC 9(07) COMP     VALUE ZERO.
023500     05  WKS-NEXT-LEAD-ID       PIC 9(06) COMP     VALUE ZERO.
023600     05  FILLER                 PIC X(05).
023700 01  WKS-MASCARA                PIC ZZZ,ZZ9.
023800******************************************************************
023900*      C A M P O S   D E   T R A B A J O   D E   L A   SENAL       *
024000******************************************************************
024100 01  WKS-TEXTO-MAYUS            PIC X(300).
024200 01  WKS-SW-RELEVANTE           PIC X(01)          VALUE "N".
024300     88  WKS-ES-RELEVANTE                          VALUE "Y".
024400 01  WKS-TALLY                  PIC 9(04) COMP     VALUE ZERO.
024500*        CAMPO DE TRABAJO PARA MEDIR PALABRAS CLAVE DE ANCHO FIJO
024600*        ANTES DE BUSCARLAS DENTRO DEL TEXTO DE LA SENAL, YA QUE
024700*        LOS FILLER DE LDPRDTB VIENEN RELLENOS CON ESPACIOS
024800 01  WKS-CAMPO-PARA-LONGITUD    PIC X(30)          VALUE SPACES.
024900 01  WKS-LONGITUD-CAMPO         PIC 9(02) COMP     VALUE ZERO.
025000 01  WKS-SW-CMP-EXACTA          PIC X(01)          VALUE "N".
025100     88  WKS-CMP-EXACTA-OK                          VALUE "Y".
025200 01  WKS-SW-CMP-DIFUSA          PIC X(01)          VALUE "N".
025300     88  WKS-CMP-DIFUSA-OK                           VALUE "Y".
025400 01  WKS-CMP-ACTIVA-IX          PIC 9(03) COMP     VALUE ZERO.
025500 01  WKS-INTENT-CODE            PIC X(06)          VALUE SPACES.
025600 01  WKS-URGENCIA-SCORE         PIC 9V99 COMP-3    VALUE ZERO.
025700 01  WKS-URGENCIA-DIAS          PIC 9(03)          VALUE ZERO.
025800 01  WKS-ESTADO-EXTRAIDO        PIC X(20)          VALUE SPACES.
025900 01  WKS-TERRITORIO             PIC X(20)          VALUE SPACES.
026000 01  WKS-OFICIAL-ASIGNADO       PIC 9(05)          VALUE ZERO.
026100 01  WKS-OFICIAL-EMAIL          PIC X(40)          VALUE SPACES.
026200 01  WKS-OFICIAL-NOMBRE         PIC X(30)          VALUE SPACES.
026300 01  WKS-OFICIAL-NOTIFICA       PIC X(01)          VALUE "N".
026400     88  WKS-DEBE-NOTIFICAR                          VALUE "Y".
026500 01  WKS-SIZE-COMPANIA          PIC X(10)          VALUE SPACES.
026600******************************************************************
026700*      M O T O R   D E   I N F E R E N C I A   D E   PRODUCTO      *
026800******************************************************************
026900 01  WKS-TAB-PUNTAJE-PROD.
027000     05  SPP-ENTRY OCCURS 13 TIMES INDEXED BY WKS-SPP-IX.
027100         10  SPP-PRODUCT-NUMBER PIC 9(02).
027200         10  SPP-SCORE          PIC 9V99 COMP-3.
027300         10  SPP-YA-ELEGIDO     PIC X(01).
027400             88  SPP-FUE-ELEGIDO             VALUE "Y".
027500         10  FILLER             PIC X(02).
027600 01  WKS-TAB-TOP3.
027700     05  TOP-ENTRY OCCURS 3 TIMES INDEXED BY WKS-TOP-IX.
027800         10  TOP-PRODUCT-NUMBER PIC 9(02).
027900         10  TOP-SCORE          PIC 9V99 COMP-3.
028000         10  FILLER             PIC X(02).
028100 01  WKS-CANT-TOP                PIC 9(01) COMP    VALUE ZERO.
028200 01  WKS-MEJOR-IX                PIC 9(02) COMP    VALUE ZERO.
028300 01  WKS-MEJOR-SCORE             PIC 9V99 COMP-3   VALUE ZERO.
028400******************************************************************
028500*      C A L C U L O   D E   P U N T A J E   D E L   L E A D       *
028600******************************************************************
028700 01  WKS-CONF-SUMA                PIC 9(02)V99 COMP-3 VALUE ZERO.
028800 01  WKS-CONF-PROMEDIO            PIC 9V99     COMP-3 VALUE ZERO.
028900 01  WKS-COMP-CONFIANZA           PIC 9(03)V99 COMP-3 VALUE ZERO.
029000 01  WKS-COMP-INTENCION           PIC 9(03)V99 COMP-3 VALUE ZERO.
029100 01  WKS-COMP-URGENCIA            PIC 9(03)V99 COMP-3 VALUE ZERO.
029200 01  WKS-COMP-TAMANO              PIC 9(03)V99 COMP-3 VALUE ZERO.
029300 01  WKS-PUNTAJE-LEAD             PIC 9(03)V99 COMP-3 VALUE ZERO.
029400******************************************************************
029500*      N O R M A L I Z A C I O N   D E   N O M B R E S             *
029600******************************************************************
029700 01  WKS-NOMBRE-EN-BRUTO         PIC X(40)         VALUE SPACES.
029800 01  WKS-NORM-NAME-IN            PIC X(40)         VALUE SPACES.
029900*        VISTA POR CARACTER DEL NOMBRE DE LA SENAL, PARA LA
030000*        COMPARACION CELDA A CELDA DE LA MATRIZ DE LEVENSHTEIN
030100 01  WKS-NORM-NAME-IN-R REDEFINES WKS-NORM-NAME-IN.
030200     05  WKS-NCI-CARACTER        PIC X(01) OCCURS 40 TIMES
030300                                  INDEXED BY WKS-NCI-IX.
030400 01  WKS-NORM-NAME-TBL           PIC X(40)         VALUE SPACES.
030500*        VISTA POR CARACTER DEL NOMBRE YA GUARDADO EN LA TABLA
030600 01  WKS-NORM-NAME-TBL-R REDEFINES WKS-NORM-NAME-TBL.
030700     05  WKS-NCT-CARACTER        PIC X(01) OCCURS 40 TIMES
030800                                  INDEXED BY WKS-NCT-IX.
030900 01  WKS-IX-COMPACTA             PIC 9(02) COMP    VALUE ZERO.
031000 01  WKS-IX-ORIGEN               PIC 9(02) COMP    VALUE ZERO.
031100******************************************************************
031200*      D I S T A N C I A   D E   L E V E N S H T E I N             *
031300******************************************************************
031400 01  WKS-LEN-A                   PIC 9(02) COMP    VALUE ZERO.
031500 01  WKS-LEN-B                   PIC 9(02) COMP    VALUE ZERO.
031600 01  WKS-DIST-I                  PIC 9(02) COMP    VALUE ZERO.
031700 01  WKS-DIST-J                  PIC 9(02) COMP    VALUE ZERO.
031800 01  WKS-COSTO-SUST              PIC 9(01) COMP    VALUE ZERO.
031900 01  WKS-MIN-TEMP                PIC 9(02) COMP    VALUE ZERO.
032000 01  WKS-DISTANCIA-FINAL         PIC 9(02) COMP    VALUE ZERO.
032100 01  WKS-SIM-PCT                 PIC 9(03) COMP    VALUE ZERO.
032200*        FILA Y COLUMNA VAN DE 1 A 41 PARA REPRESENTAR LOS
032300*        INDICES MATEMATICOS 0 A 40 DE LA MATRIZ DE DISTANCIA
032400 01  WKS-TAB-DIST.
032500     05  WKS-DIST-FILA OCCURS 41 TIMES INDEXED BY WKS-DF-IX.
032600         10  WKS-DIST-CELDA OCCURS 41 TIMES
032700                            PIC 9(02) COMP
032800                            INDEXED BY WKS-DC-IX.
032900******************************************************************
033000*      C R E A C I O N   D E   E M P R E S A   N U E V A          *
033100******************************************************************
033200******************************************************************
033300*      A U X I L I A R E S   D E   B A N D E R A                  *
033400******************************************************************
033500 01  WKS-SWITCH-TRAZA             PIC X(01)         VALUE "0".
033600 01  WKS-TRAZA-ACTIVA             PIC X(01)         VALUE "0".
033700******************************************************************
033800 PROCEDURE DIVISION.
033900******************************************************************
034000*    000-PRINCIPAL - PARRAFO RECTOR DEL PROGRAMA
034100******************************************************************
034200 000-PRINCIPAL SECTION.
034300 000-INICIO.
034400     PERFORM 100-ABRE-Y-CARGA THRU 100-ABRE-Y-CARGA-EXIT.
034500     PERFORM 200-PROCESA-SENALES THRU 200-PROCESA-SENALES-EXIT
034600             UNTIL EOF-SIGNALS.
034700     PERFORM 600-REESCRIBE-EMPRESAS THRU 600-REESCRIBE-EMPRESAS-E.
034800     PERFORM 950-ESTADISTICAS THRU 950-ESTADISTICAS-EXIT.
034900     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-EXIT.
035000     STOP RUN.
035100 000-PRINCIPAL-EXIT.
035200     EXIT.
035300******************************************************************
035400*    100-ABRE-Y-CARGA - ABRE ARCHIVOS Y CARGA TABLAS EN MEMORIA
035500******************************************************************
035600 100-ABRE-Y-CARGA SECTION.
035700 100-ABRE-ARCHIVOS.
035800     ACCEPT WKS-FECHA-CORRIDA FROM DATE.
035900     OPEN INPUT  SIGNALS
036000          INPUT  OFFICERS
036100          INPUT  COMPANY-IN
036200          OUTPUT COMPANY-OUT
036300          OUTPUT LEADS-OUT
036400          OUTPUT NOTIFY-OUT.
036500     IF NOT OK-SIGNALS OR NOT OK-OFFICERS OR NOT OK-COMPANY-IN
036600         DISPLAY "HPLD1B01 - ERROR AL ABRIR ARCHIVOS DE ENTRADA"
036700         DISPLAY "FS-SIGNALS   = " FS-SIGNALS
036800         DISPLAY "FS-OFFICERS  = " FS-OFFICERS
036900         DISPLAY "FS-COMPANY-IN= " FS-COMPANY-IN
037000         STOP RUN
037100     END-IF.
037200     PERFORM 400-CARGA-OFICIALES THRU 400-CARGA-OFICIALES-EXIT.
037300     PERFORM 500-CARGA-EMPRESAS THRU 500-CARGA-EMPRESAS-EXIT.
037400     READ SIGNALS
037500         AT END SET EOF-SIGNALS TO TRUE
037600     END-READ.
037700 100-ABRE-Y-CARGA-EXIT.
037800     EXIT.
037900******************************************************************
038000*    200-PROCESA-SENALES - CICLO PRINCIPAL, UNA SENAL POR VUELTA
038100******************************************************************
038200 200-PROCESA-SENALES SECTION.
038300 200-PROCESA-UNA-VUELTA.
038400     ADD 1 TO WKS-CNT-PROCESSED.
038500     PERFORM 310-VALIDA-RELEVANCIA THRU 310-VALIDA-RELEVANCIA-E.
038600     IF WKS-ES-RELEVANTE
038700         PERFORM 300-PROCESA-UNA-SENAL
038800                 THRU 300-PROCESA-UNA-SENAL-EXIT
038900     ELSE
039000         ADD 1 TO WKS-CNT-SKIPPED
039100     END-IF.
039200     READ SIGNALS
039300         AT END SET EOF-SIGNALS TO TRUE
039400     END-READ.
039500 200-PROCESA-SENALES-EXIT.
039600     EXIT.
039700******************************************************************
039800*    300-PROCESA-UNA-SENAL - REGLAS DE NEGOCIO DE UNA SENAL
039900******************************************************************
040000 300-PROCESA-UNA-SENAL SECTION.
040100 300-INICIO-SENAL.
040200     IF SIG-COMPANY-NAME = SPACES
040300         ADD 1 TO WKS-CNT-SKIPPED
040400         GO TO 300-PROCESA-UNA-SENAL-EXIT
040500     END-IF.
040600     PERFORM 320-RESUELVE-EMPRESA THRU 320-RESUELVE-EMPRESA-E.
040700     PERFORM 330-INFIERE-PRODUCTOS THRU 330-INFIERE-PRODUCTOS-E.
040800     PERFORM 340-CALCULA-INTENCION THRU 340-CALCULA-INTENCION-E.
040900     PERFORM 350-CALCULA-URGENCIA THRU 350-CALCULA-URGENCIA-E.
041000     PERFORM 360-EXTRAE-UBICACION THRU 360-EXTRAE-UBICACION-E.
041100     PERFORM 370-CALCULA-PUNTAJE THRU 370-CALCULA-PUNTAJE-E.
041200     IF WKS-PUNTAJE-LEAD < 30
041300         ADD 1 TO WKS-CNT-SKIPPED
041400         GO TO 300-PROCESA-UNA-SENAL-EXIT
041500     END-IF.
041600     PERFORM 380-ASIGNA-OFICIAL THRU 380-ASIGNA-OFICIAL-E.
041700     PERFORM 390-ESCRIBE-LEAD THRU 390-ESCRIBE-LEAD-EXIT.
041800     IF WKS-OFICIAL-ASIGNADO > 0 AND WKS-DEBE-NOTIFICAR
041900         PERFORM 395-ESCRIBE-NOTIFICACION
042000                 THRU 395-ESCRIBE-NOTIFICACION-E
042100     END-IF.
042200     ADD 1 TO WKS-CNT-CREATED.
042300 300-PROCESA-UNA-SENAL-EXIT.
042400     EXIT.
042500******************************************************************
042600*    310-VALIDA-RELEVANCIA - FILTRO DE PALABRAS CLAVE (23)
042700******************************************************************
042800 310-VALIDA-RELEVANCIA SECTION.
042900 310-PREPARA-TEXTO.
043000     MOVE SPACES TO WKS-TEXTO-MAYUS.
043100     MOVE SIG-TEXT-BODY TO WKS-TEXTO-MAYUS(1:299).
043200     INSPECT WKS-TEXTO-MAYUS
043300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
043400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043500     MOVE "N" TO WKS-SW-RELEVANTE.
043600     PERFORM 310-PRUEBA-PALABRA
043700         VARYING RLV-IX FROM 1 BY 1 UNTIL RLV-IX > 23
043800                 OR WKS-ES-RELEVANTE.
043900 310-VALIDA-RELEVANCIA-E.
044000     EXIT.
044100 310-PRUEBA-PALABRA.
044200     MOVE SPACES TO WKS-CAMPO-PARA-LONGITUD.
044300     MOVE RLV-ENTRY(RLV-IX) TO WKS-CAMPO-PARA-LONGITUD.
044400     PERFORM 705-CALCULA-LONGITUD-CAMPO
044500             THRU 705-CALCULA-LONGITUD-CAMPO-E.
044600     MOVE ZERO TO WKS-TALLY.
044700     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-TALLY
044800             FOR ALL WKS-CAMPO-PARA-LONGITUD(1:WKS-LONGITUD-CAMPO).
044900     IF WKS-TALLY > 0
045000         SET WKS-ES-RELEVANTE TO TRUE
045100     END-IF.
045200******************************************************************
045300*    320-RESUELVE-EMPRESA - EXACTA, DIFUSA O ALTA DE EMPRESA
045400******************************************************************
045500 320-RESUELVE-EMPRESA SECTION.
045600 320-BUSCA-EXACTA.
045700     MOVE "N" TO WKS-SW-CMP-EXACTA.
045800     MOVE "N" TO WKS-SW-CMP-DIFUSA.
045900     SET WKS-CMP-IX TO 1.
046000     SEARCH EMT-ENTRY VARYING WKS-CMP-IX
046100         AT END NEXT SENTENCE
046200         WHEN EMT-NAME(WKS-CMP-IX) = SIG-COMPANY-NAME
046300             SET WKS-CMP-EXACTA-OK TO TRUE
046400     END-SEARCH.
046500     IF WKS-CMP-EXACTA-OK
046600         MOVE WKS-CMP-IX TO WKS-CMP-ACTIVA-IX
046700         GO TO 320-RESUELVE-EMPRESA-E
046800     END-IF.
046900 320-BUSCA-DIFUSA.
047000     MOVE SIG-COMPANY-NAME TO WKS-NOMBRE-EN-BRUTO.
047100     PERFORM 700-NORMALIZA-NOMBRE THRU 700-NORMALIZA-NOMBRE-E.
047200     SET WKS-CMP-IX TO 1.
047300     PERFORM 322-PASO-DIFUSO
047400         VARYING WKS-CMP-IX FROM 1 BY 1
047500         UNTIL WKS-CMP-IX > WKS-CMP-COUNT
047600               OR WKS-CMP-DIFUSA-OK.
047700     IF WKS-CMP-DIFUSA-OK
047800         COMPUTE WKS-CMP-ACTIVA-IX = WKS-CMP-IX - 1
047900         GO TO 320-RESUELVE-EMPRESA-E
048000     END-IF.
048100 320-CREA-NUEVA.
048200     PERFORM 323-CREA-EMPRESA-NUEVA
048300             THRU 323-CREA-EMPRESA-NUEVA-E.
048400 320-RESUELVE-EMPRESA-E.
048500     EXIT.
048600******************************************************************
048700*    322-PASO-DIFUSO - UNA VUELTA DE LA BUSQUEDA DIFUSA
048800******************************************************************
048900 322-PASO-DIFUSO SECTION.
049000 322-COMPARA-UNA-EMPRESA.
049100     MOVE EMT-NORM-NAME(WKS-CMP-IX) TO WKS-NORM-NAME-TBL.
049200     PERFORM 800-CALCULA-SIMILITUD THRU 800-CALCULA-SIMILITUD-E.
049300     IF WKS-SIM-PCT > 85
049400         SET WKS-CMP-DIFUSA-OK TO TRUE
049500     END-IF.
049600 322-PASO-DIFUSO-EXIT.
049700     EXIT.
049800******************************************************************
049900*    323-CREA-EMPRESA-NUEVA - ALTA DE EMPRESA NO ENCONTRADA
050000******************************************************************
050100 323-CREA-EMPRESA-NUEVA SECTION.
050200 323-VALIDA-CUPO.
050300     IF WKS-CMP-COUNT >= 200
050400         DISPLAY "HPLD1B01 - LIMITE DE 200 EMPRESAS ALCANZADO, "
050500                 "SE OMITE ALTA DE " SIG-COMPANY-NAME
050600         MOVE 1 TO WKS-CMP-ACTIVA-IX
050700         GO TO 323-CREA-EMPRESA-NUEVA-E
050800     END-IF.
050900 323-AGREGA-RENGLON.
051000     ADD 1 TO WKS-CMP-COUNT.
051100     ADD 1 TO WKS-MAX-CMP-ID.
051200     ADD 1 TO WKS-CNT-COMPANIES-NEW.
051300     SET WKS-CMP-IX TO WKS-CMP-COUNT.
051400     MOVE WKS-MAX-CMP-ID       TO EMT-ID(WKS-CMP-IX).
051500     MOVE SIG-COMPANY-NAME     TO EMT-NAME(WKS-CMP-IX).
051600     MOVE WKS-NORM-NAME-IN     TO EMT-NORM-NAME(WKS-CMP-IX).
051700     MOVE SPACES               TO EMT-INDUSTRY(WKS-CMP-IX).
051800     MOVE SIG-STATE            TO EMT-STATE(WKS-CMP-IX).
051900     MOVE SPACES               TO EMT-SIZE(WKS-CMP-IX).
052000     MOVE WKS-CMP-IX           TO WKS-CMP-ACTIVA-IX.
052100 323-CREA-EMPRESA-NUEVA-E.
052200     EXIT.
052300******************************************************************
052400*    330-INFIERE-PRODUCTOS - PUNTAJE Y SELECCION DE TOP 3
052500******************************************************************
052600 330-INFIERE-PRODUCTOS SECTION.
052700 330-INICIALIZA-PUNTAJES.
052800     PERFORM 330-LIMPIA-PUNTAJE
052900         VARYING WKS-SPP-IX FROM 1 BY 1 UNTIL WKS-SPP-IX > 13.
053000     PERFORM 331-ACUMULA-TERMINO
053100         VARYING PRD-IX FROM 1 BY 1 UNTIL PRD-IX > 135.
053200     PERFORM 332-SELECCIONA-TOP3 THRU 332-SELECCIONA-TOP3-E.
053300 330-INFIERE-PRODUCTOS-E.
053400     EXIT.
053500 330-LIMPIA-PUNTAJE.
053600     MOVE WKS-SPP-IX TO SPP-PRODUCT-NUMBER(WKS-SPP-IX).
053700     MOVE ZERO       TO SPP-SCORE(WKS-SPP-IX).
053800     MOVE "N"        TO SPP-YA-ELEGIDO(WKS-SPP-IX).
053900******************************************************************
054000*    331-ACUMULA-TERMINO - SUMA PESO SI EL TERMINO APARECE
054100******************************************************************
054200 331-ACUMULA-TERMINO SECTION.
054300 331-COMPARA-TERMINO.
054400*    HPCL-4711: SI EL CATALOGO TRAE LONGITUD FIJA DE BUSQUEDA
054500*    (P.EJ. EL TERMINO "FO") SE USA TAL CUAL, SIN RECORTAR LOS
054600*    ESPACIOS DE RELLENO, PARA QUE EL INSPECT NO CONFUNDA "FO"
054700*    SUELTO CON PALABRAS COMO "PLATFORM" O "REFORM".
054800     MOVE PRD-TERM-TEXT(PRD-IX) TO WKS-CAMPO-PARA-LONGITUD.
054900     IF PRD-LONGITUD-FIJA(PRD-IX) > 0
055000         MOVE PRD-LONGITUD-FIJA(PRD-IX) TO WKS-LONGITUD-CAMPO
055100     ELSE
055200         PERFORM 705-CALCULA-LONGITUD-CAMPO
055300             THRU 705-CALCULA-LONGITUD-CAMPO-E
055400     END-IF.
055500     MOVE ZERO TO WKS-TALLY.
055600     IF WKS-LONGITUD-CAMPO > 0
055700         INSPECT WKS-TEXTO-MAYUS TALLYING WKS-TALLY
055800             FOR ALL WKS-CAMPO-PARA-LONGITUD(1:WKS-LONGITUD-CAMPO)
055900     END-IF.
056000     IF WKS-TALLY > 0 AND PRD-TERM-TEXT(PRD-IX) NOT = SPACES
056100         SET WKS-SPP-IX TO PRD-PRODUCT-NUMBER(PRD-IX)
056200         COMPUTE SPP-SCORE(WKS-SPP-IX) =
056300                 SPP-SCORE(WKS-SPP-IX) + PRD-TERM-WEIGHT(PRD-IX)
056400         IF SPP-SCORE(WKS-SPP-IX) > 1
056500             MOVE 1 TO SPP-SCORE(WKS-SPP-IX)
056600         END-IF
056700     END-IF.
056800 331-ACUMULA-TERMINO-EXIT.
056900     EXIT.
057000******************************************************************
057100*    332-SELECCIONA-TOP3 - LOS TRES PRODUCTOS DE MAYOR PUNTAJE
057200******************************************************************
057300 332-SELECCIONA-TOP3 SECTION.
057400 332-INICIALIZA.
057500     MOVE ZERO TO WKS-CANT-TOP.
057600     PERFORM 332-LIMPIA-TOP
057700         VARYING WKS-TOP-IX FROM 1 BY 1 UNTIL WKS-TOP-IX > 3.
057800 332-ESCOGE-TRES.
057900     PERFORM 332-ESCOGE-UNO
058000         VARYING WKS-TOP-IX FROM 1 BY 1 UNTIL WKS-TOP-IX > 3.
058100 332-SELECCIONA-TOP3-E.
058200     EXIT.
058300 332-LIMPIA-TOP.
058400     MOVE ZERO TO TOP-PRODUCT-NUMBER(WKS-TOP-IX).
058500     MOVE ZERO TO TOP-SCORE(WKS-TOP-IX).
058600 332-ESCOGE-UNO.
058700     MOVE ZERO TO WKS-MEJOR-IX.
058800     MOVE ZERO TO WKS-MEJOR-SCORE.
058900     PERFORM 332-EVALUA-CANDIDATO
059000         VARYING WKS-SPP-IX FROM 1 BY 1 UNTIL WKS-SPP-IX > 13.
059100     IF WKS-MEJOR-IX > 0 AND WKS-MEJOR-SCORE > 0
059200         MOVE SPP-PRODUCT-NUMBER(WKS-MEJOR-IX)
059300                                 TO TOP-PRODUCT-NUMBER(WKS-TOP-IX)
059400         MOVE WKS-MEJOR-SCORE    TO TOP-SCORE(WKS-TOP-IX)
059500         MOVE "Y"                TO SPP-YA-ELEGIDO(WKS-MEJOR-IX)
059600         ADD 1 TO WKS-CANT-TOP
059700     END-IF.
059800 332-EVALUA-CANDIDATO.
059900     IF NOT SPP-FUE-ELEGIDO(WKS-SPP-IX)
060000        AND SPP-SCORE(WKS-SPP-IX) > WKS-MEJOR-SCORE
060100         MOVE WKS-SPP-IX          TO WKS-MEJOR-IX
060200         MOVE SPP-SCORE(WKS-SPP-IX) TO WKS-MEJOR-SCORE
060300     END-IF.
060400******************************************************************
060500*    340-CALCULA-INTENCION - ALTA / MEDIA / BAJA
060600******************************************************************
060700 340-CALCULA-INTENCION SECTION.
060800 340-BUSCA-ALTA.
060900     MOVE "LOW   " TO WKS-INTENT-CODE.
061000     MOVE ZERO TO WKS-TALLY.
061100     SET INT-ALTA-IX TO 1.
061200     PERFORM 340-SUMA-ALTA
061300         VARYING INT-ALTA-IX FROM 1 BY 1 UNTIL INT-ALTA-IX > 6.
061400     IF WKS-TALLY > 0
061500         MOVE "HIGH  " TO WKS-INTENT-CODE
061600         GO TO 340-CALCULA-INTENCION-E
061700     END-IF.
061800 340-BUSCA-MEDIA.
061900     MOVE ZERO TO WKS-TALLY.
062000     PERFORM 340-SUMA-MEDIA
062100         VARYING INT-MEDIA-IX FROM 1 BY 1 UNTIL INT-MEDIA-IX > 4.
062200     IF WKS-TALLY > 0
062300         MOVE "MEDIUM" TO WKS-INTENT-CODE
062400     END-IF.
062500 340-CALCULA-INTENCION-E.
062600     EXIT.
062700 340-SUMA-ALTA.
062800     MOVE SPACES TO WKS-CAMPO-PARA-LONGITUD.
062900     MOVE INT-ALTA-ENTRY(INT-ALTA-IX) TO WKS-CAMPO-PARA-LONGITUD.
063000     PERFORM 705-CALCULA-LONGITUD-CAMPO
063100             THRU 705-CALCULA-LONGITUD-CAMPO-E.
063200     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-TALLY
063300             FOR ALL WKS-CAMPO-PARA-LONGITUD(1:WKS-LONGITUD-CAMPO).
063400 340-SUMA-MEDIA.
063500     MOVE SPACES TO WKS-CAMPO-PARA-LONGITUD.
063600     MOVE INT-MEDIA-ENTRY(INT-MEDIA-IX) TO WKS-CAMPO-PARA-LONGITUD.
063700     PERFORM 705-CALCULA-LONGITUD-CAMPO
063800             THRU 705-CALCULA-LONGITUD-CAMPO-E.
063900     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-TALLY
064000             FOR ALL WKS-CAMPO-PARA-LONGITUD(1:WKS-LONGITUD-CAMPO).
064100******************************************************************
064200*    350-CALCULA-URGENCIA - PUNTAJE MAXIMO SOBRE 8 TERMINOS
064300******************************************************************
064400 350-CALCULA-URGENCIA SECTION.
064500 350-INICIALIZA.
064600     MOVE ZERO TO WKS-URGENCIA-SCORE.
064700     PERFORM 350-EVALUA-TERMINO
064800         VARYING URG-IX FROM 1 BY 1 UNTIL URG-IX > 8.
064900     EVALUATE TRUE
065000         WHEN WKS-URGENCIA-SCORE >= 0.80
065100             MOVE 7  TO WKS-URGENCIA-DIAS
065200         WHEN WKS-URGENCIA-SCORE >= 0.60
065300             MOVE 14 TO WKS-URGENCIA-DIAS
065400         WHEN WKS-URGENCIA-SCORE >= 0.40
065500             MOVE 30 TO WKS-URGENCIA-DIAS
065600         WHEN OTHER
065700             MOVE 60 TO WKS-URGENCIA-DIAS
065800     END-EVALUATE.
065900 350-CALCULA-URGENCIA-E.
066000     EXIT.
066100 350-EVALUA-TERMINO.
066200     MOVE SPACES TO WKS-CAMPO-PARA-LONGITUD.
066300     MOVE URG-TERM-TEXT(URG-IX) TO WKS-CAMPO-PARA-LONGITUD.
066400     PERFORM 705-CALCULA-LONGITUD-CAMPO
066500             THRU 705-CALCULA-LONGITUD-CAMPO-E.
066600     MOVE ZERO TO WKS-TALLY.
066700     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-TALLY
066800             FOR ALL WKS-CAMPO-PARA-LONGITUD(1:WKS-LONGITUD-CAMPO).
066900     IF WKS-TALLY > 0 AND URG-TERM-WEIGHT(URG-IX)
067000                          > WKS-URGENCIA-SCORE
067100         MOVE URG-TERM-WEIGHT(URG-IX) TO WKS-URGENCIA-SCORE
067200     END-IF.
067300******************************************************************
067400*    360-EXTRAE-UBICACION - ESTADO SUGERIDO O DEL TEXTO
067500******************************************************************
067600 360-EXTRAE-UBICACION SECTION.
067700 360-USA-ESTADO-SUGERIDO.
067800     MOVE SPACES TO WKS-ESTADO-EXTRAIDO.
067900     IF SIG-STATE NOT = SPACES
068000         MOVE SIG-STATE TO WKS-ESTADO-EXTRAIDO
068100         GO TO 360-EXTRAE-UBICACION-E
068200     END-IF.
068300 360-BUSCA-EN-TEXTO.
068400     PERFORM 360-PRUEBA-ESTADO
068500         VARYING EST-IX FROM 1 BY 1 UNTIL EST-IX > 18
068600                 OR WKS-ESTADO-EXTRAIDO NOT = SPACES.
068700 360-EXTRAE-UBICACION-E.
068800     EXIT.
068900 360-PRUEBA-ESTADO.
069000     MOVE SPACES TO WKS-CAMPO-PARA-LONGITUD.
069100     MOVE EST-ENTRY(EST-IX) TO WKS-CAMPO-PARA-LONGITUD.
069200     PERFORM 705-CALCULA-LONGITUD-CAMPO
069300             THRU 705-CALCULA-LONGITUD-CAMPO-E.
069400     MOVE ZERO TO WKS-TALLY.
069500     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-TALLY
069600             FOR ALL WKS-CAMPO-PARA-LONGITUD(1:WKS-LONGITUD-CAMPO).
069700     IF WKS-TALLY > 0
069800         MOVE EST-ENTRY(EST-IX) TO WKS-ESTADO-EXTRAIDO
069900     END-IF.
070000******************************************************************
070100*    370-CALCULA-PUNTAJE - PUNTAJE COMPUESTO DEL LEAD (0-100)
070200******************************************************************
070300 370-CALCULA-PUNTAJE SECTION.
070400 370-COMPONENTE-CONFIANZA.
070500     MOVE ZERO TO WKS-CONF-SUMA WKS-CONF-PROMEDIO.
070600     IF WKS-CANT-TOP > 0
070700         PERFORM 370-SUMA-CONFIANZA
070800             VARYING WKS-TOP-IX FROM 1 BY 1
070900             UNTIL WKS-TOP-IX > WKS-CANT-TOP
071000         COMPUTE WKS-CONF-PROMEDIO
071100                 ROUNDED = WKS-CONF-SUMA / WKS-CANT-TOP
071200     END-IF.
071300     COMPUTE WKS-COMP-CONFIANZA = WKS-CONF-PROMEDIO * 40.
071400 370-COMPONENTE-INTENCION.
071500     EVALUATE WKS-INTENT-CODE
071600         WHEN "HIGH  " MOVE 30 TO WKS-COMP-INTENCION
071700         WHEN "MEDIUM" MOVE 20 TO WKS-COMP-INTENCION
071800         WHEN OTHER    MOVE 10 TO WKS-COMP-INTENCION
071900     END-EVALUATE.
072000 370-COMPONENTE-URGENCIA.
072100     COMPUTE WKS-COMP-URGENCIA = WKS-URGENCIA-SCORE * 20.
072200 370-COMPONENTE-TAMANO.
072300     MOVE EMT-SIZE(WKS-CMP-ACTIVA-IX) TO WKS-SIZE-COMPANIA.
072400     EVALUATE WKS-SIZE-COMPANIA
072500         WHEN "ENTERPRISE" MOVE 10 TO WKS-COMP-TAMANO
072600         WHEN "LARGE     " MOVE 8  TO WKS-COMP-TAMANO
072700         WHEN "MEDIUM    " MOVE 6  TO WKS-COMP-TAMANO
072800         WHEN "SMALL     " MOVE 4  TO WKS-COMP-TAMANO
072900         WHEN OTHER        MOVE 6  TO WKS-COMP-TAMANO
073000     END-EVALUATE.
073100 370-SUMA-TOTAL.
073200     COMPUTE WKS-PUNTAJE-LEAD ROUNDED =
073300             WKS-COMP-CONFIANZA + WKS-COMP-INTENCION +
073400             WKS-COMP-URGENCIA + WKS-COMP-TAMANO.
073500     IF WKS-PUNTAJE-LEAD > 100
073600         MOVE 100 TO WKS-PUNTAJE-LEAD
073700     END-IF.
073800 370-CALCULA-PUNTAJE-E.
073900     EXIT.
074000 370-SUMA-CONFIANZA.
074100     COMPUTE WKS-CONF-SUMA = WKS-CONF-SUMA + TOP-SCORE(WKS-TOP-IX).
074200******************************************************************
074300*    380-ASIGNA-OFICIAL - OFICIAL ACTIVO DEL ESTADO DE TERRITORIO
074400******************************************************************
074500 380-ASIGNA-OFICIAL SECTION.
074600 380-BUSCA-OFICIAL.
074700     MOVE ZERO   TO WKS-OFICIAL-ASIGNADO.
074800     MOVE SPACES TO WKS-OFICIAL-EMAIL WKS-OFICIAL-NOMBRE.
074900     MOVE "N"    TO WKS-OFICIAL-NOTIFICA.
075000     MOVE WKS-ESTADO-EXTRAIDO TO WKS-TERRITORIO.
075100     IF WKS-TERRITORIO = SPACES
075200         GO TO 380-ASIGNA-OFICIAL-E
075300     END-IF.
075400     SET WKS-OFF-IX TO 1.
075500     SEARCH OFT-ENTRY VARYING WKS-OFF-IX
075600         AT END NEXT SENTENCE
075700         WHEN OFT-TERRITORY-STATE(WKS-OFF-IX) = WKS-TERRITORIO
075800              AND OFT-IS-ACTIVE(WKS-OFF-IX)
075900             MOVE OFT-ID(WKS-OFF-IX)     TO WKS-OFICIAL-ASIGNADO
076000             MOVE OFT-EMAIL(WKS-OFF-IX)  TO WKS-OFICIAL-EMAIL
076100             MOVE OFT-NAME(WKS-OFF-IX)   TO WKS-OFICIAL-NOMBRE
076200             MOVE OFT-NOTIFY-FLAG(WKS-OFF-IX)
076300                                          TO WKS-OFICIAL-NOTIFICA
076400     END-SEARCH.
076500     IF WKS-OFICIAL-ASIGNADO NOT = ZERO
076600         GO TO 380-ASIGNA-OFICIAL-E
076700     END-IF.
076800*    HPCL-4732 - RJNJ - NINGUN OFICIAL CUBRE EL TERRITORIO,
076900*    SE ASIGNA EL PRIMER OFICIAL ACTIVO DE LA TABLA
077000     SET WKS-OFF-IX TO 1.
077100     SEARCH OFT-ENTRY VARYING WKS-OFF-IX
077200         AT END NEXT SENTENCE
077300         WHEN OFT-IS-ACTIVE(WKS-OFF-IX)
077400             MOVE OFT-ID(WKS-OFF-IX)     TO WKS-OFICIAL-ASIGNADO
077500             MOVE OFT-EMAIL(WKS-OFF-IX)  TO WKS-OFICIAL-EMAIL
077600             MOVE OFT-NAME(WKS-OFF-IX)   TO WKS-OFICIAL-NOMBRE
077700             MOVE OFT-NOTIFY-FLAG(WKS-OFF-IX)
077800                                          TO WKS-OFICIAL-NOTIFICA
077900     END-SEARCH.
078000 380-ASIGNA-OFICIAL-E.
078100     EXIT.
078200******************************************************************
078300*    390-ESCRIBE-LEAD - ESCRIBE EL REGISTRO EN EL MAESTRO DE LEADS
078400******************************************************************
078500 390-ESCRIBE-LEAD SECTION.
078600 390-ARMA-REGISTRO.
078700     ADD 1 TO WKS-NEXT-LEAD-ID.
078800     MOVE SPACES               TO LEAD-RECORD.
078900     MOVE WKS-NEXT-LEAD-ID      TO LEAD-ID.
079000     MOVE EMT-ID(WKS-CMP-ACTIVA-IX)   TO LEAD-COMPANY-ID.
079100     MOVE EMT-NAME(WKS-CMP-ACTIVA-IX) TO LEAD-COMPANY-NAME.
079200     MOVE SIG-SOURCE-DOMAIN     TO LEAD-SOURCE-DOMAIN.
079300     IF SIG-TYPE = SPACES
079400         MOVE "UNKNOWN"         TO LEAD-SIGNAL-TYPE
079500     ELSE
079600         MOVE SIG-TYPE          TO LEAD-SIGNAL-TYPE
079700     END-IF.
079800     MOVE WKS-PUNTAJE-LEAD      TO LEAD-SCORE.
079900     MOVE WKS-INTENT-CODE       TO LEAD-INTENT.
080000     MOVE WKS-URGENCIA-DIAS     TO LEAD-URGENCY-DAYS.
080100     IF WKS-CANT-TOP > 0
080200         MOVE TOP-SCORE(1)      TO LEAD-CONFIDENCE
080300     ELSE
080400         MOVE ZERO              TO LEAD-CONFIDENCE
080500     END-IF.
080600     PERFORM 390-LLENA-PRODUCTO
080700         VARYING LEAD-PRD-IX FROM 1 BY 1 UNTIL LEAD-PRD-IX > 3.
080800     MOVE WKS-TERRITORIO        TO LEAD-TERRITORY-STATE.
080900     MOVE WKS-OFICIAL-ASIGNADO  TO LEAD-OFFICER-ID.
081000     SET LEAD-STATUS-NEW        TO TRUE.
081100     PERFORM 390-ARMA-SIGUIENTE-ACCION
081200             THRU 390-ARMA-SIGUIENTE-ACCION-E.
081300     WRITE LEAD-RECORD.
081400     IF NOT OK-LEADS-OUT
081500         DISPLAY "HPLD1B01 - ERROR AL ESCRIBIR LEADS, FS = "
081600                 FS-LEADS-OUT
081700         STOP RUN
081800     END-IF.
081900 390-ESCRIBE-LEAD-EXIT.
082000     EXIT.
082100 390-LLENA-PRODUCTO.
082200     MOVE SPACES TO LEAD-PRODUCT-TBL(LEAD-PRD-IX)
082300                    LEAD-CONF-TBL(LEAD-PRD-IX).
082400     MOVE ZERO   TO LEAD-CONF-TBL(LEAD-PRD-IX).
082500     IF LEAD-PRD-IX <= WKS-CANT-TOP
082600         SET PRN-IX TO 1
082700         SEARCH PRN-ENTRY
082800             AT END NEXT SENTENCE
082900             WHEN PRN-PRODUCT-NUMBER(PRN-IX) =
083000                  TOP-PRODUCT-NUMBER(LEAD-PRD-IX)
083100                 MOVE PRN-PRODUCT-NAME(PRN-IX)
083200                              TO LEAD-PRODUCT-TBL(LEAD-PRD-IX)
083300         END-SEARCH
083400         MOVE TOP-SCORE(LEAD-PRD-IX)
083500                              TO LEAD-CONF-TBL(LEAD-PRD-IX)
083600     END-IF.
083700******************************************************************
083800*    390-ARMA-SIGUIENTE-ACCION - TEXTO SUGERIDO SEGUN INTENCION
083900******************************************************************
084000 390-ARMA-SIGUIENTE-ACCION SECTION.
084100 390-EVALUA-INTENCION.
084200*    HPCL-4711: LA RAMA DE INTENCION BAJA/OTRA SE CORRIGE PARA
084300*    QUE INDIQUE INVESTIGAR A LA EMPRESA Y PREPARAR LA PROPUESTA,
084400*    NO UN ENVIO A SEGUIMIENTO DE CARTERA (ERA OTRA REGLA).
084500     EVALUATE WKS-INTENT-CODE
084600         WHEN "HIGH  "
084700             MOVE "CONTACTAR EN 24 HORAS - ENVIAR COTIZACION"
084800                  TO LEAD-NEXT-ACTION
084900         WHEN "MEDIUM"
085000             MOVE "CONTACTAR EN 3 DIAS - PROGRAMAR LLAMADA"
085100                  TO LEAD-NEXT-ACTION
085200         WHEN OTHER
085300             MOVE "INVESTIGAR EMPRESA Y PREPARAR PROPUESTA"
085400                  TO LEAD-NEXT-ACTION
085500     END-EVALUATE.
085600 390-ARMA-SIGUIENTE-ACCION-E.
085700     EXIT.
085800******************************************************************
085900*    395-ESCRIBE-NOTIFICACION - ALERTA AL OFICIAL ASIGNADO
086000******************************************************************
086100 395-ESCRIBE-NOTIFICACION SECTION.
086200 395-ARMA-REGISTRO.
086300     MOVE SPACES               TO NTF-RECORD.
086400     MOVE WKS-OFICIAL-EMAIL    TO NTF-OFFICER-EMAIL.
086500     MOVE WKS-OFICIAL-NOMBRE   TO NTF-OFFICER-NAME.
086600     MOVE LEAD-COMPANY-NAME    TO NTF-COMPANY-NAME.
086700     MOVE LEAD-ID              TO NTF-LEAD-ID.
086800     MOVE LEAD-SCORE           TO NTF-SCORE.
086900     MOVE LEAD-INTENT          TO NTF-INTENT.
087000     WRITE NTF-RECORD.
087100     IF NOT OK-NOTIFY-OUT
087200         DISPLAY "HPLD1B01 - ERROR AL ESCRIBIR NOTIFY, FS = "
087300                 FS-NOTIFY-OUT
087400         STOP RUN
087500     END-IF.
087600     ADD 1 TO WKS-CNT-NOTIFY.
087700 395-ESCRIBE-NOTIFICACION-E.
087800     EXIT.
087900******************************************************************
088000*    400-CARGA-OFICIALES - CARGA MAESTRO DE OFICIALES A TABLA
088100******************************************************************
088200 400-CARGA-OFICIALES SECTION.
088300 400-INICIO.
088400     MOVE ZERO TO WKS-OFF-COUNT.
088500     READ OFFICERS
088600         AT END SET EOF-OFFICERS TO TRUE
088700     END-READ.
088800 400-CICLO.
088900     PERFORM 401-LEE-UN-OFICIAL THRU 401-LEE-UN-OFICIAL-EXIT
089000             UNTIL EOF-OFFICERS.
089100 400-CARGA-OFICIALES-EXIT.
089200     EXIT.
089300******************************************************************
089400*    HPCL-4732 - RJNJ - PARRAFO SEPARADO PARA CUMPLIR EL ESTILO
089500*    DE PERFORM...THRU...EXIT DE LA CASA
089600******************************************************************
089700 401-LEE-UN-OFICIAL SECTION.
089800 401-VALIDA-CUPO.
089900     IF WKS-OFF-COUNT >= 50
090000         DISPLAY "HPLD1B01 - LIMITE DE 50 OFICIALES "
090100                 "ALCANZADO, SE IGNORAN LOS RESTANTES"
090200         SET EOF-OFFICERS TO TRUE
090300         GO TO 401-LEE-UN-OFICIAL-EXIT
090400     END-IF.
090500     ADD 1 TO WKS-OFF-COUNT.
090600     SET WKS-OFF-IX TO WKS-OFF-COUNT.
090700     MOVE OFF-ID                TO OFT-ID(WKS-OFF-IX).
090800     MOVE OFF-NAME              TO OFT-NAME(WKS-OFF-IX).
090900     MOVE OFF-EMAIL             TO OFT-EMAIL(WKS-OFF-IX).
091000     MOVE OFF-TERRITORY-STATE
091100                       TO OFT-TERRITORY-STATE(WKS-OFF-IX).
091200     MOVE OFF-ACTIVE-FLAG       TO
091300                                OFT-ACTIVE-FLAG(WKS-OFF-IX).
091400     MOVE OFF-NOTIFY-FLAG       TO
091500                                OFT-NOTIFY-FLAG(WKS-OFF-IX).
091600     READ OFFICERS
091700         AT END SET EOF-OFFICERS TO TRUE
091800     END-READ.
091900 401-LEE-UN-OFICIAL-EXIT.
092000     EXIT.
092100******************************************************************
092200*    500-CARGA-EMPRESAS - CARGA MAESTRO DE EMPRESAS A TABLA
092300******************************************************************
092400 500-CARGA-EMPRESAS SECTION.
092500 500-INICIO.
092600     MOVE ZERO TO WKS-CMP-COUNT WKS-MAX-CMP-ID.
092700     READ COMPANY-IN
092800         AT END SET EOF-COMPANY-IN TO TRUE
092900     END-READ.
093000 500-CICLO.
093100     PERFORM 501-LEE-UNA-EMPRESA THRU 501-LEE-UNA-EMPRESA-EXIT
093200             UNTIL EOF-COMPANY-IN.
093300 500-CARGA-EMPRESAS-EXIT.
093400     EXIT.
093500******************************************************************
093600*    HPCL-4732 - RJNJ - PARRAFO SEPARADO PARA CUMPLIR EL ESTILO
093700*    DE PERFORM...THRU...EXIT DE LA CASA
093800******************************************************************
093900 501-LEE-UNA-EMPRESA SECTION.
094000 501-VALIDA-CUPO.
094100     IF WKS-CMP-COUNT >= 200
094200         DISPLAY "HPLD1B01 - LIMITE DE 200 EMPRESAS "
094300                 "ALCANZADO EN LA CARGA INICIAL"
094400         SET EOF-COMPANY-IN TO TRUE
094500         GO TO 501-LEE-UNA-EMPRESA-EXIT
094600     END-IF.
094700     ADD 1 TO WKS-CMP-COUNT.
094800     SET WKS-CMP-IX TO WKS-CMP-COUNT.
094900     MOVE CMP-ID          TO EMT-ID(WKS-CMP-IX).
095000     MOVE CMP-NAME        TO EMT-NAME(WKS-CMP-IX).
095100     MOVE CMP-NORM-NAME   TO EMT-NORM-NAME(WKS-CMP-IX).
095200     MOVE CMP-INDUSTRY    TO EMT-INDUSTRY(WKS-CMP-IX).
095300     MOVE CMP-STATE       TO EMT-STATE(WKS-CMP-IX).
095400     MOVE CMP-SIZE        TO EMT-SIZE(WKS-CMP-IX).
095500     IF CMP-ID > WKS-MAX-CMP-ID
095600         MOVE CMP-ID TO WKS-MAX-CMP-ID
095700     END-IF.
095800     READ COMPANY-IN
095900         AT END SET EOF-COMPANY-IN TO TRUE
096000     END-READ.
096100 501-LEE-UNA-EMPRESA-EXIT.
096200     EXIT.
096300******************************************************************
096400*    600-REESCRIBE-EMPRESAS - VUELCA LA TABLA AL MAESTRO DE SALIDA
096500******************************************************************
096600 600-REESCRIBE-EMPRESAS SECTION.
096700 600-CICLO.
096800     PERFORM 600-ESCRIBE-UNA
096900         VARYING WKS-CMP-IX FROM 1 BY 1
097000         UNTIL WKS-CMP-IX > WKS-CMP-COUNT.
097100 600-REESCRIBE-EMPRESAS-E.
097200     EXIT.
097300 600-ESCRIBE-UNA.
097400     MOVE SPACES              TO CMP-OUT-RECORD.
097500     MOVE EMT-ID(WKS-CMP-IX)  TO CMP-ID OF CMP-OUT-RECORD.
097600     MOVE EMT-NAME(WKS-CMP-IX) TO CMP-NAME OF CMP-OUT-RECORD.
097700     MOVE EMT-NORM-NAME(WKS-CMP-IX)
097800                              TO CMP-NORM-NAME OF CMP-OUT-RECORD.
097900     MOVE EMT-INDUSTRY(WKS-CMP-IX)
098000                              TO CMP-INDUSTRY OF CMP-OUT-RECORD.
098100     MOVE EMT-STATE(WKS-CMP-IX) TO CMP-STATE OF CMP-OUT-RECORD.
098200     MOVE EMT-SIZE(WKS-CMP-IX)  TO CMP-SIZE OF CMP-OUT-RECORD.
098300     WRITE CMP-OUT-RECORD.
098400******************************************************************
098500*    700-NORMALIZA-NOMBRE - MINUSCULAS Y SIN ESPACIOS
098600******************************************************************
098700 700-NORMALIZA-NOMBRE SECTION.
098800 700-A-MINUSCULAS.
098900     INSPECT WKS-NOMBRE-EN-BRUTO
099000         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
099100                 TO "abcdefghijklmnopqrstuvwxyz".
099200     MOVE SPACES TO WKS-NORM-NAME-IN.
099300     MOVE ZERO   TO WKS-IX-COMPACTA.
099400     PERFORM 700-COPIA-CARACTER
099500         VARYING WKS-IX-ORIGEN FROM 1 BY 1
099600         UNTIL WKS-IX-ORIGEN > 40.
099700 700-NORMALIZA-NOMBRE-E.
099800     EXIT.
099900 700-COPIA-CARACTER.
100000     IF WKS-NOMBRE-EN-BRUTO(WKS-IX-ORIGEN:1) NOT = SPACE
100100         ADD 1 TO WKS-IX-COMPACTA
100200         IF WKS-IX-COMPACTA <= 40
100300             MOVE WKS-NOMBRE-EN-BRUTO(WKS-IX-ORIGEN:1)
100400                  TO WKS-NORM-NAME-IN(WKS-IX-COMPACTA:1)
100500         END-IF
100600     END-IF.
100700******************************************************************
100800*    705-CALCULA-LONGITUD-CAMPO - LARGO REAL DE UNA PALABRA CLAVE
100900*    DE ANCHO FIJO EN WKS-CAMPO-PARA-LONGITUD, SIN LOS ESPACIOS
101000*    DE RELLENO DE LA TABLA DE PARAMETROS, PARA QUE INSPECT
101100*    TALLYING NO BUSQUE LOS ESPACIOS COMO PARTE DEL TERMINO
101200******************************************************************
101300 705-CALCULA-LONGITUD-CAMPO SECTION.
101400 705-INICIO.
101500     MOVE 30 TO WKS-LONGITUD-CAMPO.
101600     PERFORM 705-RECORTA
101700         VARYING WKS-LONGITUD-CAMPO FROM 30 BY -1
101800         UNTIL WKS-LONGITUD-CAMPO = 0
101900             OR WKS-CAMPO-PARA-LONGITUD(WKS-LONGITUD-CAMPO:1)
102000                NOT = SPACE.
102100 705-CALCULA-LONGITUD-CAMPO-E.
102200     EXIT.
102300 705-RECORTA.
102400     CONTINUE.
102500******************************************************************
102600*    800-CALCULA-SIMILITUD - RAZON DE LEVENSHTEIN ENTRE DOS
102700*    NOMBRES YA NORMALIZADOS (WKS-NORM-NAME-IN, WKS-NORM-NAME-TBL)
102800******************************************************************
102900 800-CALCULA-SIMILITUD SECTION.
103000 800-CALCULA-LONGITUDES.
103100     MOVE 40 TO WKS-LEN-A.
103200     PERFORM 800-RECORTA-A
103300         VARYING WKS-LEN-A FROM 40 BY -1
103400         UNTIL WKS-LEN-A = 0
103500               OR WKS-NORM-NAME-IN(WKS-LEN-A:1) NOT = SPACE.
103600     MOVE 40 TO WKS-LEN-B.
103700     PERFORM 800-RECORTA-B
103800         VARYING WKS-LEN-B FROM 40 BY -1
103900         UNTIL WKS-LEN-B = 0
104000               OR WKS-NORM-NAME-TBL(WKS-LEN-B:1) NOT = SPACE.
104100     IF WKS-LEN-A = 0 AND WKS-LEN-B = 0
104200         MOVE 100 TO WKS-SIM-PCT
104300         GO TO 800-CALCULA-SIMILITUD-E
104400     END-IF.
104500 800-INICIALIZA-MATRIZ.
104600     SET WKS-DF-IX TO 1.
104700     MOVE ZERO TO WKS-DIST-CELDA(1, 1).
104800     PERFORM 800-INIC-FILA0
104900         VARYING WKS-DIST-J FROM 1 BY 1 UNTIL WKS-DIST-J > WKS-LEN-B.
105000     PERFORM 800-INIC-COL0
105100         VARYING WKS-DIST-I FROM 1 BY 1 UNTIL WKS-DIST-I > WKS-LEN-A.
105200 800-LLENA-MATRIZ.
105300     PERFORM 800-LLENA-FILA
105400         VARYING WKS-DIST-I FROM 1 BY 1 UNTIL WKS-DIST-I > WKS-LEN-A.
105500     SET WKS-DF-IX TO WKS-LEN-A + 1.
105600     SET WKS-DC-IX TO WKS-LEN-B + 1.
105700     MOVE WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX)
105800                                          TO WKS-DISTANCIA-FINAL.
105900 800-CALCULA-RAZON.
106000     COMPUTE WKS-SIM-PCT ROUNDED =
106100             ((WKS-LEN-A + WKS-LEN-B - WKS-DISTANCIA-FINAL) /
106200              (WKS-LEN-A + WKS-LEN-B)) * 100.
106300 800-CALCULA-SIMILITUD-E.
106400     EXIT.
106500 800-RECORTA-A.
106600     CONTINUE.
106700 800-RECORTA-B.
106800     CONTINUE.
106900 800-INIC-FILA0.
107000     SET WKS-DF-IX TO 1.
107100     SET WKS-DC-IX TO WKS-DIST-J + 1.
107200     MOVE WKS-DIST-J TO WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX).
107300 800-INIC-COL0.
107400     SET WKS-DF-IX TO WKS-DIST-I + 1.
107500     SET WKS-DC-IX TO 1.
107600     MOVE WKS-DIST-I TO WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX).
107700 800-LLENA-FILA.
107800     PERFORM 800-LLENA-CELDA
107900         VARYING WKS-DIST-J FROM 1 BY 1 UNTIL WKS-DIST-J > WKS-LEN-B.
108000 800-LLENA-CELDA.
108100     SET WKS-NCI-IX TO WKS-DIST-I.
108200     SET WKS-NCT-IX TO WKS-DIST-J.
108300     IF WKS-NCI-CARACTER(WKS-NCI-IX) = WKS-NCT-CARACTER(WKS-NCT-IX)
108400         MOVE ZERO TO WKS-COSTO-SUST
108500     ELSE
108600         MOVE 1 TO WKS-COSTO-SUST
108700     END-IF.
108800     SET WKS-DF-IX TO WKS-DIST-I.
108900     SET WKS-DC-IX TO WKS-DIST-J + 1.
109000     COMPUTE WKS-MIN-TEMP =
109100             WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX) + 1.
109200     SET WKS-DF-IX TO WKS-DIST-I + 1.
109300     SET WKS-DC-IX TO WKS-DIST-J.
109400     IF WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX) + 1 < WKS-MIN-TEMP
109500         COMPUTE WKS-MIN-TEMP =
109600                 WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX) + 1
109700     END-IF.
109800     SET WKS-DF-IX TO WKS-DIST-I.
109900     SET WKS-DC-IX TO WKS-DIST-J.
110000     IF WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX) + WKS-COSTO-SUST
110100                                               < WKS-MIN-TEMP
110200         COMPUTE WKS-MIN-TEMP =
110300              WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX) + WKS-COSTO-SUST
110400     END-IF.
110500     SET WKS-DF-IX TO WKS-DIST-I + 1.
110600     SET WKS-DC-IX TO WKS-DIST-J + 1.
110700     MOVE WKS-MIN-TEMP TO WKS-DIST-CELDA(WKS-DF-IX, WKS-DC-IX).
110800******************************************************************
110900*    950-ESTADISTICAS - RESUMEN DE LA CORRIDA POR CONSOLA
111000******************************************************************
111100 950-ESTADISTICAS SECTION.
111200 950-DESPLIEGA.
111300     DISPLAY "HPLD1B01 - RESUMEN DE LA CORRIDA - " WKS-FECHA-CORRIDA.
111400     MOVE WKS-CNT-PROCESSED TO WKS-MASCARA.
111500     DISPLAY "  SENALES PROCESADAS    . . . : " WKS-MASCARA.
111600     MOVE WKS-CNT-CREATED TO WKS-MASCARA.
111700     DISPLAY "  LEADS CREADOS         . . . : " WKS-MASCARA.
111800     MOVE WKS-CNT-SKIPPED TO WKS-MASCARA.
111900     DISPLAY "  SENALES DESCARTADAS   . . . : " WKS-MASCARA.
112000     MOVE WKS-CNT-COMPANIES-NEW TO WKS-MASCARA.
112100     DISPLAY "  EMPRESAS NUEVAS       . . . : " WKS-MASCARA.
112200     MOVE WKS-CNT-NOTIFY TO WKS-MASCARA.
112300     DISPLAY "  NOTIFICACIONES ENVIADAS. . : " WKS-MASCARA.
112400 950-ESTADISTICAS-EXIT.
112500     EXIT.
112600******************************************************************
112700*    990-CIERRA-ARCHIVOS - CIERRE ORDENADO DE TODOS LOS ARCHIVOS
112800******************************************************************
112900 990-CIERRA-ARCHIVOS SECTION.
113000 990-CIERRA.
113100     CLOSE SIGNALS OFFICERS COMPANY-IN COMPANY-OUT
113200           LEADS-OUT NOTIFY-OUT.
113300 990-CIERRA-ARCHIVOS-EXIT.
113400     EXIT.
