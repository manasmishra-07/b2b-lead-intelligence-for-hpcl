000100******************************************************************
000200* FECHA       : 19/04/2024                                      *
000300* PROGRAMADOR : R. NAJERA (RJNJ)                                 *
000400* APLICACION  : VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS       *
000500* PROGRAMA    : HPLD1B02                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE DESPUES DE HPLD1B01 EN EL MISMO PASO DE    *
000800*             : JCL. APLICA LA RETROALIMENTACION DE VENTA SOBRE  *
000900*             : EL MAESTRO DE LEADS (ACEPTADO, RECHAZADO,        *
001000*             : CONVERTIDO, PERDIDO), REESCRIBE EL MAESTRO Y     *
001100*             : PRODUCE EL REGISTRO DE LEADS CON QUIEBRE POR     *
001200*             : ESTADO DE TERRITORIO Y EL RESUMEN DE ANALITICA.  *
001300* ARCHIVOS    : LEADS=E, FEEDBACK=E, LEADS=S, REPORT=S           *
001400* ACCION (ES) : B=PROCESO BATCH NOCTURNO                         *
001500* PROGRAMA(S) : HPLD1B01 (CORRE ANTES EN EL MISMO PASO DE JCL)   *
001600* INSTALADO   : 19/04/2024                                       *
001700* BPM/RATIONAL: HPCL-4530                                        *
001800* NOMBRE      : POSTEO DE RETROALIMENTACION Y REPORTE DE LEADS   *
001900******************************************************************
002000*                 H I S T O R I A L   D E   C A M B I O S
002100******************************************************************
002200* 19/04/2024 RJNJ HPCL-4530 VERSION ORIGINAL. RECIBE EL MAESTRO
002300*                 DE LEADS DE HPLD1B01 Y APLICA LA RETROALIMEN-
002400*                 TACION DE LOS OFICIALES DE VENTA.
002500* 03/05/2024 RJNJ HPCL-4530 SE AGREGA EL REGISTRO DE LEADS
002600*                 IMPRESO CON QUIEBRE DE CONTROL POR ESTADO DE
002700*                 TERRITORIO.
002800* 21/05/2024 RJNJ HPCL-4571 SE AGREGA EL BLOQUE DE RESUMEN DE
002900*                 ANALITICA (TOTALES, DISTRIBUCION DE PRODUCTOS
003000*                 Y ESTADISTICA POR TERRITORIO) AL FINAL DEL
003100*                 MISMO ARCHIVO DE REPORTE.
003200* 11/09/2024 RJNJ HPCL-4599 CORRECCION: UN FBK-LEAD-ID QUE NO
003300*                 EXISTE EN EL MAESTRO DEBE CONTARSE COMO ERROR
003400*                 Y NO DETENER LA CORRIDA.
003500* 30/01/2025 RJNJ HPCL-4602 EL ESTADO "LOST" NO CAMBIA EL ESTADO
003600*                 DEL LEAD, SOLO SE CUENTA EN LAS ESTADISTICAS
003700*                 DE RETROALIMENTACION.
003800* 18/06/2025 RJNJ HPCL-4650 SE AMPLIA LA TABLA DE LEADS EN
003900*                 MEMORIA A 5000 POSICIONES Y SE AGREGA MENSAJE
004000*                 DE ADVERTENCIA SI SE ALCANZA EL LIMITE.
004100* 09/08/2026 RJNJ HPCL-4688 CORRECCION: EL CONTEO DE "ACTIVOS"
004200*                 EXCLUIA SOLO A LOS RECHAZADOS; AHORA EXCLUYE
004300*                 TAMBIEN A LOS CONVERTIDOS COMO PIDE EL AREA DE
004400*                 ANALITICA. SE AGREGA LA CASILLA "UNKNOWN" AL
004500*                 CATALOGO DE TERRITORIO PARA LOS LEADS SIN
004600*                 ESTADO ASIGNADO Y SE ORDENA LA DISTRIBUCION DE
004700*                 PRODUCTOS Y LA ESTADISTICA DE TERRITORIO DE
004800*                 MAYOR A MENOR CANTIDAD, COMO SIEMPRE DEBIO SER.
004900* 09/08/2026 RJNJ HPCL-4711 CORRECCION: EL TOTAL GENERAL DEL
005000*                 REGISTRO DE LEADS REPORTABA "DESCARTADOS" EN
005100*                 CERO SIEMPRE Y "CREADOS" IGUAL AL TOTAL LEIDO,
005200*                 SIN IMPORTAR CUANTOS LEADS QUEDARON RECHAZADOS.
005300*                 AHORA SE CUENTAN CONTRA EL ESTADO YA ACTUALIZADO
005400*                 POR LA RETROALIMENTACION AL REESCRIBIR EL
005500*                 MAESTRO EN 600-ESCRIBE-UNA.
005600* 09/08/2026 RJNJ HPCL-4732 CORRECCION: LA DISTRIBUCION DE
005700*                 PRODUCTOS SOLO CONTABA EL PRODUCTO SUGERIDO EN
005800*                 EL SLOT 1 DE CADA LEAD; LOS SLOTS 2 Y 3 NUNCA SE
005900*                 SUMABAN AL CATALOGO PDC-ENTRY. SE AGREGA LA
006000*                 TABLA LDT-PRODUCT-TBL (REDEFINES DE LOS TRES
006100*                 CAMPOS DE PRODUCTO) Y EL PARRAFO 731-CUENTA-UN-
006200*                 PRODUCTO PARA RECORRER LOS TRES SLOTS. TAMBIEN
006300*                 SE DIVIDE EL CICLO DE LECTURA DE 400-CARGA-LEADS
006400*                 EN EL PARRAFO NUMERADO 401-LEE-UN-LEAD PARA
006500*                 APEGARSE AL ESTILO DE PERFORM...THRU...EXIT DE
006600*                 LA CASA.
006700******************************************************************
006800 IDENTIFICATION DIVISION.
006900 PROGRAM-ID.    HPLD1B02.
007000 AUTHOR.        R NAJERA.
007100 INSTALLATION.  HPCL DIRECCION DE SISTEMAS - VENTA DIRECTA.
007200 DATE-WRITTEN.  19/04/2024.
007300 DATE-COMPILED.
007400 SECURITY.      CONFIDENCIAL - USO INTERNO HPCL.
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS LETRAS-MINUSCULAS IS "a" THRU "z"
008100     SWITCH-0 IS WKS-SWITCH-TRAZA ON STATUS IS WKS-TRAZA-ACTIVA.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400******************************************************************
008500*              A R C H I V O S   D E   E N T R A D A
008600******************************************************************
008700     SELECT LEADS-IN      ASSIGN TO LEADS
008800            ORGANIZATION  IS SEQUENTIAL
008900            FILE STATUS   IS FS-LEADS-IN.
009000      
009100     SELECT FEEDBACK      ASSIGN TO FEEDBACK
009200            ORGANIZATION  IS SEQUENTIAL
009300            FILE STATUS   IS FS-FEEDBACK.
009400******************************************************************
009500*              A R C H I V O S   D E   S A L I D A
009600******************************************************************
009700     SELECT LEADS-OUT     ASSIGN TO LEADNEW
009800            ORGANIZATION  IS SEQUENTIAL
009900            FILE STATUS   IS FS-LEADS-OUT.
010000      
010100     SELECT REPORT-OUT    ASSIGN TO REPORT
010200            ORGANIZATION  IS SEQUENTIAL
010300            FILE STATUS   IS FS-REPORT-OUT.
010400      
010500 DATA DIVISION.
010600 FILE SECTION.
010700*1 -->MAESTRO DE LEADS ESCRITO POR HPLD1B01 EN ESTA CORRIDA
010800 FD  LEADS-IN
010900     LABEL RECORD IS STANDARD.
011000     COPY LDLEDRC REPLACING LEAD-RECORD      BY LEAD-IN-RECORD
011100                            LEAD-PRODUCTS-R   BY LEAD-IN-PROD-R
011200                            LEAD-PRD-IX       BY LEAD-IN-PRD-IX
011300                            LEAD-CONFIDENCES-R BY LEAD-IN-CONF-R
011400                            LEAD-CNF-IX       BY LEAD-IN-CNF-IX.
011500      
011600*2 -->RETROALIMENTACION DE LOS OFICIALES DE VENTA SOBRE LOS LEADS
011700 FD  FEEDBACK
011800     LABEL RECORD IS STANDARD.
011900     COPY LDFDBRC.
012000      
012100*3 -->MAESTRO DE LEADS ACTUALIZADO CON EL ESTADO DE RETROALIM.
012200 FD  LEADS-OUT
012300     LABEL RECORD IS STANDARD.
012400     COPY LDLEDRC.
012500      
012600*4 -->REGISTRO DE LEADS Y RESUMEN DE ANALITICA, 132 POSICIONES
012700 FD  REPORT-OUT
012800     LABEL RECORD IS STANDARD.
012900     COPY LDRPTLN.
013000      
013100 WORKING-STORAGE SECTION.
013200******************************************************************
013300*              V A R I A B L E S   D E   E S T A D O              *
013400******************************************************************
013500 01  WKS-STATUS-AREA.
013600     05  FS-LEADS-IN            PIC XX             VALUE "00".
013700         88  OK-LEADS-IN                             VALUE "00".
013800         88  EOF-LEADS-IN                             VALUE "10".
013900     05  FS-FEEDBACK            PIC XX             VALUE "00".
014000         88  OK-FEEDBACK                             VALUE "00".
014100         88  EOF-FEEDBACK                             VALUE "10".
014200     05  FS-LEADS-OUT           PIC XX             VALUE "00".
014300         88  OK-LEADS-OUT                            VALUE "00".
014400     05  FS-REPORT-OUT          PIC XX             VALUE "00".
014500         88  OK-REPORT-OUT                           VALUE "00".
014600 01  WKS-STATUS-TODO REDEFINES WKS-STATUS-AREA
014700                                PIC X(08).
014800******************************************************************
014900*              F E C H A   D E   L A   C O R R I D A               *
015000******************************************************************
015100 01  WKS-FECHA-CORRIDA          PIC 9(06)          VALUE ZERO.
015200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
015300     05  WKS-FCR-ANIO           PIC 9(02).
015400     05  WKS-FCR-MES            PIC 9(02).
015500     05  WKS-FCR-DIA            PIC 9(02).
015600******************************************************************
015700*      T A B L A   D E   L E A D S   E N   M E M O R I A           *
015800******************************************************************
015900 01  WKS-LDT-COUNT              PIC 9(04) COMP     VALUE ZERO.
016000 01  WKS-TAB-LEADS.
016100     05  LDT-ENTRY OCCURS 1 TO 5000 TIMES
016200                   DEPENDING ON WKS-LDT-COUNT
016300                   INDEXED BY WKS-LDT-IX.
016400         10  LDT-ID             PIC 9(06).
016500         10  LDT-COMPANY-ID     PIC 9(05).
016600         10  LDT-COMPANY-NAME   PIC X(40).
016700         10  LDT-SOURCE-DOMAIN  PIC X(30).
016800         10  LDT-SIGNAL-TYPE    PIC X(10).
016900         10  LDT-SCORE          PIC 9(03)V99.
017000         10  LDT-INTENT         PIC X(06).
017100         10  LDT-URGENCY-DAYS   PIC 9(03).
017200         10  LDT-CONFIDENCE     PIC 9V99.
017300         10  LDT-PRODUCTS.
017400             15  LDT-PRODUCT-1  PIC X(25).
017500             15  LDT-PRODUCT-2  PIC X(25).
017600             15  LDT-PRODUCT-3  PIC X(25).
017700         10  LDT-PRODUCTS-R REDEFINES LDT-PRODUCTS.
017800             15  LDT-PRODUCT-TBL
017900                                PIC X(25) OCCURS 3 TIMES
018000                                INDEXED BY LDT-PRD-IX.
018100         10  LDT-CONF-1         PIC 9V99.
018200         10  LDT-CONF-2         PIC 9V99.
018300         10  LDT-CONF-3         PIC 9V99.
018400         10  LDT-TERRITORY-STATE
018500                                PIC X(20).
018600         10  LDT-OFFICER-ID     PIC 9(05).
018700         10  LDT-STATUS         PIC X(10).
018800             88  LDT-STATUS-NEW              VALUE "NEW".
018900             88  LDT-STATUS-CONTACTED        VALUE "CONTACTED".
019000             88  LDT-STATUS-CONVERTED        VALUE "CONVERTED".
019100             88  LDT-STATUS-REJECTED         VALUE "REJECTED".
019200         10  LDT-NEXT-ACTION    PIC X(60).
019300         10  FILLER             PIC X(05).
019400******************************************************************
019500*      C O N T A D O R E S   Y   A C U M U L A D O R E S           *
019600******************************************************************
019700 01  WKS-CONTADORES.
019800     05  WKS-CNT-LEADS-LOAD     PIC 9(05) COMP     VALUE ZERO.
019900     05  WKS-CNT-FBK-READ       PIC 9(07) COMP     VALUE ZERO.
020000     05  WKS-CNT-FBK-ACCEPTED   PIC 9(07) COMP     VALUE ZERO.
020100     05  WKS-CNT-FBK-REJECTED   PIC 9(07) COMP     VALUE ZERO.
020200     05  WKS-CNT-FBK-CONVERTED  PIC 9(07) COMP     VALUE ZERO.
020300     05  WKS-CNT-FBK-LOST       PIC 9(07) COMP     VALUE ZERO.
020400     05  WKS-CNT-FBK-ERROR      PIC 9(07) COMP     VALUE ZERO.
020500*    HPCL-4711: CREADOS/DESCARTADOS DEL REGISTRO, SEGUN EL
020600*    ESTADO YA ACTUALIZADO POR LA RETROALIMENTACION
020700     05  WKS-CNT-REG-CREADOS    PIC 9(05) COMP     VALUE ZERO.
020800     05  WKS-CNT-REG-DESCARTAD  PIC 9(05) COMP     VALUE ZERO.
020900     05  FILLER                 PIC X(05).
021000 01  WKS-MASCARA                PIC ZZZ,ZZ9.
021100******************************************************************
021200*      A C U M U L A D O R E S   D E   A N A L I T I C A           *
021300******************************************************************
021400 01  WKS-ANALITICA.
021500     05  WKS-AN-TOTAL           PIC 9(05) COMP     VALUE ZERO.
021600     05  WKS-AN-ACTIVOS         PIC 9(05) COMP     VALUE ZERO.
021700     05  WKS-AN-CONVERTIDOS     PIC 9(05) COMP     VALUE ZERO.
021800     05  WKS-AN-SUMA-PUNTAJE    PIC 9(09)V99       VALUE ZERO.
021900     05  WKS-AN-TASA-CONVER     PIC 9(03)V99       VALUE ZERO.
022000     05  WKS-AN-PUNTAJE-PROM    PIC 9(03)V99       VALUE ZERO.
022100*        UNA CASILLA POR CADA UNO DE LOS 13 PRODUCTOS DEL CATALOGO
022200 01  WKS-TAB-PROD-CONTEO.
022300     05  PDC-ENTRY OCCURS 13 TIMES INDEXED BY WKS-PDC-IX.
022400         10  PDC-NOMBRE         PIC X(25).
022500         10  PDC-CANTIDAD       PIC 9(05) COMP.
022600         10  PDC-PORCENTAJE     PIC 9(03)V99.
022700         10  PDC-IMPRESO        PIC X(01).
022800         10  FILLER             PIC X(01).
022900*        UNA CASILLA POR CADA UNO DE LOS 18 ESTADOS DE TERRITORIO
023000 01  WKS-TAB-TERR-CONTEO.
023100     05  TRC-ENTRY OCCURS 19 TIMES INDEXED BY WKS-TRC-IX.
023200         10  TRC-ESTADO         PIC X(20).
023300         10  TRC-CANTIDAD       PIC 9(05) COMP.
023400         10  TRC-CONVERTIDOS    PIC 9(05) COMP.
023500         10  TRC-TASA-CONVER    PIC 9(03)V99.
023600         10  TRC-IMPRESO        PIC X(01).
023700         10  FILLER             PIC X(01).
023800******************************************************************
023900*      V A R I A B L E S   D E L   Q U I E B R E   D E             *
024000*      C O N T R O L   Y   D E L   R E G I S T R O   D E   L E A D S*
024100******************************************************************
024200 01  WKS-RENGLON                PIC 9(04) COMP     VALUE ZERO.
024300 01  WKS-TERR-ANTERIOR          PIC X(20)          VALUE SPACES.
024400 01  WKS-TERR-ANTERIOR-R REDEFINES WKS-TERR-ANTERIOR.
024500     05  WKS-TA-CARACTER        PIC X(01) OCCURS 20 TIMES.
024600 01  WKS-SUB-CANT-LEADS         PIC 9(04) COMP     VALUE ZERO.
024700 01  WKS-SUB-SUMA-PUNTAJE       PIC 9(07)V99       VALUE ZERO.
024800 01  WKS-SUB-PUNTAJE-PROM       PIC 9(03)V99       VALUE ZERO.
024900 01  WKS-PRIMER-RENGLON         PIC X(01)          VALUE "S".
025000     88  WKS-ES-PRIMER-RENGLON              VALUE "S".
025100 01  WKS-CONTADOR-REN           PIC 9(02) COMP     VALUE ZERO.
025200 01  WKS-MEJOR-PDC-IX           PIC 9(02) COMP     VALUE ZERO.
025300 01  WKS-MEJOR-PDC-CANT         PIC 9(05) COMP     VALUE ZERO.
025400 01  WKS-MEJOR-TRC-IX           PIC 9(02) COMP     VALUE ZERO.
025500 01  WKS-MEJOR-TRC-CANT         PIC 9(05) COMP     VALUE ZERO.
025600 01  WKS-TERR-BUSCADA           PIC X(20)          VALUE SPACES.
025700******************************************************************
025800*      B A N D E R A S   D E   B U S Q U E D A                    *
025900******************************************************************
026000 01  WKS-SW-LEAD-ENCONTRADO     PIC X(01)          VALUE "N".
026100     88  WKS-LEAD-ENCONTRADO-OK                    VALUE "Y".
026200 01  WKS-SW-PROD-ENCONTRADO     PIC X(01)          VALUE "N".
026300     88  WKS-PROD-ENCONTRADO-OK                    VALUE "Y".
026400 01  WKS-SW-TERR-ENCONTRADO     PIC X(01)          VALUE "N".
026500     88  WKS-TERR-ENCONTRADO-OK                    VALUE "Y".
026600******************************************************************
026700*      A U X I L I A R E S   D E   B A N D E R A                  *
026800******************************************************************
026900 01  WKS-SWITCH-TRAZA             PIC X(01)         VALUE "0".
027000 01  WKS-TRAZA-ACTIVA             PIC X(01)         VALUE "0".
027100******************************************************************
027200 PROCEDURE DIVISION.
027300******************************************************************
027400*    000-PRINCIPAL - PARRAFO RECTOR DEL PROGRAMA
027500******************************************************************
027600 000-PRINCIPAL SECTION.
027700 000-INICIO.
027800     PERFORM 100-ABRE-Y-CARGA THRU 100-ABRE-Y-CARGA-EXIT.
027900     PERFORM 200-APLICA-RETROALIMENTACION
028000             THRU 200-APLICA-RETROALIMENTACION-EXIT
028100             UNTIL EOF-FEEDBACK.
028200     PERFORM 600-REESCRIBE-LEADS THRU 600-REESCRIBE-LEADS-E.
028300     PERFORM 700-CALCULA-ANALITICA THRU 700-CALCULA-ANALITICA-E.
028400     PERFORM 800-IMPRIME-REGISTRO THRU 800-IMPRIME-REGISTRO-E.
028500     PERFORM 850-IMPRIME-ANALITICA THRU 850-IMPRIME-ANALITICA-E.
028600     PERFORM 950-ESTADISTICAS THRU 950-ESTADISTICAS-EXIT.
028700     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-EXIT.
028800     STOP RUN.
028900 000-PRINCIPAL-EXIT.
029000     EXIT.
029100******************************************************************
029200*    100-ABRE-Y-CARGA - ABRE ARCHIVOS Y CARGA EL MAESTRO DE LEADS
029300******************************************************************
029400 100-ABRE-Y-CARGA SECTION.
029500 100-ABRE-ARCHIVOS.
029600     ACCEPT WKS-FECHA-CORRIDA FROM DATE.
029700     OPEN INPUT  LEADS-IN
029800          INPUT  FEEDBACK
029900          OUTPUT LEADS-OUT
030000          OUTPUT REPORT-OUT.
030100     IF NOT OK-LEADS-IN OR NOT OK-FEEDBACK
030200         DISPLAY "HPLD1B02 - ERROR AL ABRIR ARCHIVOS DE ENTRADA"
030300         DISPLAY "FS-LEADS-IN  = " FS-LEADS-IN
030400         DISPLAY "FS-FEEDBACK  = " FS-FEEDBACK
030500         STOP RUN
030600     END-IF.
030700     PERFORM 400-CARGA-LEADS THRU 400-CARGA-LEADS-EXIT.
030800     READ FEEDBACK
030900         AT END SET EOF-FEEDBACK TO TRUE
031000     END-READ.
031100 100-ABRE-Y-CARGA-EXIT.
031200     EXIT.
031300******************************************************************
031400*    200-APLICA-RETROALIMENTACION - POSTEA UN FEEDBACK-RECORD
031500*    CONTRA EL LEAD REFERIDO EN LA TABLA EN MEMORIA
031600******************************************************************
031700 200-APLICA-RETROALIMENTACION SECTION.
031800 200-INICIO.
031900     ADD 1 TO WKS-CNT-FBK-READ.
032000     PERFORM 210-LOCALIZA-LEAD THRU 210-LOCALIZA-LEAD-E.
032100     IF NOT WKS-LEAD-ENCONTRADO-OK
032200         ADD 1 TO WKS-CNT-FBK-ERROR
032300         DISPLAY "HPLD1B02 - LEAD NO ENCONTRADO EN EL MAESTRO: "
032400                 FBK-LEAD-ID
032500         GO TO 200-SIGUIENTE
032600     END-IF.
032700     EVALUATE TRUE
032800         WHEN FBK-IS-CONVERTED
032900             SET LDT-STATUS-CONVERTED TO TRUE
033000             ADD 1 TO WKS-CNT-FBK-CONVERTED
033100         WHEN FBK-IS-REJECTED
033200             SET LDT-STATUS-REJECTED TO TRUE
033300             ADD 1 TO WKS-CNT-FBK-REJECTED
033400         WHEN FBK-IS-ACCEPTED
033500             SET LDT-STATUS-CONTACTED TO TRUE
033600             ADD 1 TO WKS-CNT-FBK-ACCEPTED
033700         WHEN FBK-IS-LOST
033800             ADD 1 TO WKS-CNT-FBK-LOST
033900         WHEN OTHER
034000             ADD 1 TO WKS-CNT-FBK-ERROR
034100     END-EVALUATE.
034200 200-SIGUIENTE.
034300     READ FEEDBACK
034400         AT END SET EOF-FEEDBACK TO TRUE
034500     END-READ.
034600 200-APLICA-RETROALIMENTACION-EXIT.
034700     EXIT.
034800******************************************************************
034900*    210-LOCALIZA-LEAD - BUSQUEDA SERIAL DEL LEAD-ID EN LA TABLA
035000******************************************************************
035100 210-LOCALIZA-LEAD SECTION.
035200 210-BUSCA.
035300     MOVE "N" TO WKS-SW-LEAD-ENCONTRADO.
035400     SET WKS-LDT-IX TO 1.
035500     SEARCH LDT-ENTRY VARYING WKS-LDT-IX
035600         AT END NEXT SENTENCE
035700         WHEN LDT-ID(WKS-LDT-IX) = FBK-LEAD-ID
035800             SET WKS-LEAD-ENCONTRADO-OK TO TRUE
035900     END-SEARCH.
036000 210-LOCALIZA-LEAD-E.
036100     EXIT.
036200******************************************************************
036300*    400-CARGA-LEADS - CARGA EL MAESTRO DE LEADS DE HPLD1B01
036400******************************************************************
036500 400-CARGA-LEADS SECTION.
036600 400-INICIO.
036700     MOVE ZERO TO WKS-LDT-COUNT.
036800     READ LEADS-IN
036900         AT END SET EOF-LEADS-IN TO TRUE
037000     END-READ.
037100 400-CICLO.
037200     PERFORM 401-LEE-UN-LEAD THRU 401-LEE-UN-LEAD-EXIT
037300             UNTIL EOF-LEADS-IN.
037400 400-CARGA-LEADS-EXIT.
037500     EXIT.
037600******************************************************************
037700*    HPCL-4732 - RJNJ - PARRAFO SEPARADO PARA CUMPLIR EL ESTILO
037800*    DE PERFORM...THRU...EXIT DE LA CASA
037900******************************************************************
038000 401-LEE-UN-LEAD SECTION.
038100 401-VALIDA-CUPO.
038200     IF WKS-LDT-COUNT >= 5000
038300         DISPLAY "HPLD1B02 - LIMITE DE 5000 LEADS "
038400                 "ALCANZADO, SE IGNORAN LOS RESTANTES"
038500         SET EOF-LEADS-IN TO TRUE
038600         GO TO 401-LEE-UN-LEAD-EXIT
038700     END-IF.
038800     ADD 1 TO WKS-LDT-COUNT.
038900     SET WKS-LDT-IX TO WKS-LDT-COUNT.
039000     MOVE LEAD-ID OF LEAD-IN-RECORD
039100                         TO LDT-ID(WKS-LDT-IX).
039200     MOVE LEAD-COMPANY-ID OF LEAD-IN-RECORD
039300                         TO LDT-COMPANY-ID(WKS-LDT-IX).
039400     MOVE LEAD-COMPANY-NAME OF LEAD-IN-RECORD
039500                         TO LDT-COMPANY-NAME(WKS-LDT-IX).
039600     MOVE LEAD-SOURCE-DOMAIN OF LEAD-IN-RECORD
039700                         TO LDT-SOURCE-DOMAIN(WKS-LDT-IX).
039800     MOVE LEAD-SIGNAL-TYPE OF LEAD-IN-RECORD
039900                         TO LDT-SIGNAL-TYPE(WKS-LDT-IX).
040000     MOVE LEAD-SCORE OF LEAD-IN-RECORD
040100                         TO LDT-SCORE(WKS-LDT-IX).
040200     MOVE LEAD-INTENT OF LEAD-IN-RECORD
040300                         TO LDT-INTENT(WKS-LDT-IX).
040400     MOVE LEAD-URGENCY-DAYS OF LEAD-IN-RECORD
040500                         TO LDT-URGENCY-DAYS(WKS-LDT-IX).
040600     MOVE LEAD-CONFIDENCE OF LEAD-IN-RECORD
040700                         TO LDT-CONFIDENCE(WKS-LDT-IX).
040800     MOVE LEAD-PRODUCT-1 OF LEAD-IN-RECORD
040900                         TO LDT-PRODUCT-1(WKS-LDT-IX).
041000     MOVE LEAD-PRODUCT-2 OF LEAD-IN-RECORD
041100                         TO LDT-PRODUCT-2(WKS-LDT-IX).
041200     MOVE LEAD-PRODUCT-3 OF LEAD-IN-RECORD
041300                         TO LDT-PRODUCT-3(WKS-LDT-IX).
041400     MOVE LEAD-CONF-1 OF LEAD-IN-RECORD
041500                         TO LDT-CONF-1(WKS-LDT-IX).
041600     MOVE LEAD-CONF-2 OF LEAD-IN-RECORD
041700                         TO LDT-CONF-2(WKS-LDT-IX).
041800     MOVE LEAD-CONF-3 OF LEAD-IN-RECORD
041900                         TO LDT-CONF-3(WKS-LDT-IX).
042000     MOVE LEAD-TERRITORY-STATE OF LEAD-IN-RECORD
042100                      TO LDT-TERRITORY-STATE(WKS-LDT-IX).
042200     MOVE LEAD-OFFICER-ID OF LEAD-IN-RECORD
042300                         TO LDT-OFFICER-ID(WKS-LDT-IX).
042400     MOVE LEAD-STATUS OF LEAD-IN-RECORD
042500                         TO LDT-STATUS(WKS-LDT-IX).
042600     MOVE LEAD-NEXT-ACTION OF LEAD-IN-RECORD
042700                         TO LDT-NEXT-ACTION(WKS-LDT-IX).
042800     ADD 1 TO WKS-CNT-LEADS-LOAD.
042900     READ LEADS-IN
043000         AT END SET EOF-LEADS-IN TO TRUE
043100     END-READ.
043200 401-LEE-UN-LEAD-EXIT.
043300     EXIT.
043400******************************************************************
043500*    600-REESCRIBE-LEADS - VUELCA LA TABLA AL MAESTRO DE SALIDA
043600*    YA CON EL ESTADO ACTUALIZADO POR LA RETROALIMENTACION
043700******************************************************************
043800 600-REESCRIBE-LEADS SECTION.
043900 600-CICLO.
044000     PERFORM 600-ESCRIBE-UNA
044100         VARYING WKS-LDT-IX FROM 1 BY 1
044200         UNTIL WKS-LDT-IX > WKS-LDT-COUNT.
044300 600-REESCRIBE-LEADS-E.
044400     EXIT.
044500 600-ESCRIBE-UNA.
044600     MOVE SPACES                  TO LEAD-RECORD.
044700     MOVE LDT-ID(WKS-LDT-IX)      TO LEAD-ID OF LEAD-RECORD.
044800     MOVE LDT-COMPANY-ID(WKS-LDT-IX)
044900                          TO LEAD-COMPANY-ID OF LEAD-RECORD.
045000     MOVE LDT-COMPANY-NAME(WKS-LDT-IX)
045100                          TO LEAD-COMPANY-NAME OF LEAD-RECORD.
045200     MOVE LDT-SOURCE-DOMAIN(WKS-LDT-IX)
045300                          TO LEAD-SOURCE-DOMAIN OF LEAD-RECORD.
045400     MOVE LDT-SIGNAL-TYPE(WKS-LDT-IX)
045500                          TO LEAD-SIGNAL-TYPE OF LEAD-RECORD.
045600     MOVE LDT-SCORE(WKS-LDT-IX)
045700                          TO LEAD-SCORE OF LEAD-RECORD.
045800     MOVE LDT-INTENT(WKS-LDT-IX)
045900                          TO LEAD-INTENT OF LEAD-RECORD.
046000     MOVE LDT-URGENCY-DAYS(WKS-LDT-IX)
046100                          TO LEAD-URGENCY-DAYS OF LEAD-RECORD.
046200     MOVE LDT-CONFIDENCE(WKS-LDT-IX)
046300                          TO LEAD-CONFIDENCE OF LEAD-RECORD.
046400     MOVE LDT-PRODUCT-1(WKS-LDT-IX)
046500                          TO LEAD-PRODUCT-1 OF LEAD-RECORD.
046600     MOVE LDT-PRODUCT-2(WKS-LDT-IX)
046700                          TO LEAD-PRODUCT-2 OF LEAD-RECORD.
046800     MOVE LDT-PRODUCT-3(WKS-LDT-IX)
046900                          TO LEAD-PRODUCT-3 OF LEAD-RECORD.
047000     MOVE LDT-CONF-1(WKS-LDT-IX)
047100                          TO LEAD-CONF-1 OF LEAD-RECORD.
047200     MOVE LDT-CONF-2(WKS-LDT-IX)
047300                          TO LEAD-CONF-2 OF LEAD-RECORD.
047400     MOVE LDT-CONF-3(WKS-LDT-IX)
047500                          TO LEAD-CONF-3 OF LEAD-RECORD.
047600     MOVE LDT-TERRITORY-STATE(WKS-LDT-IX)
047700                          TO LEAD-TERRITORY-STATE OF LEAD-RECORD.
047800     MOVE LDT-OFFICER-ID(WKS-LDT-IX)
047900                          TO LEAD-OFFICER-ID OF LEAD-RECORD.
048000     MOVE LDT-STATUS(WKS-LDT-IX)
048100                          TO LEAD-STATUS OF LEAD-RECORD.
048200     MOVE LDT-NEXT-ACTION(WKS-LDT-IX)
048300                          TO LEAD-NEXT-ACTION OF LEAD-RECORD.
048400     IF LDT-STATUS-REJECTED(WKS-LDT-IX)
048500         ADD 1 TO WKS-CNT-REG-DESCARTAD
048600     ELSE
048700         ADD 1 TO WKS-CNT-REG-CREADOS
048800     END-IF.
048900     WRITE LEAD-RECORD.
049000******************************************************************
049100*    700-CALCULA-ANALITICA - ACUMULA TOTALES, DISTRIBUCION DE
049200*    PRODUCTOS Y ESTADISTICA POR ESTADO DE TERRITORIO
049300******************************************************************
049400 700-CALCULA-ANALITICA SECTION.
049500 700-INICIO.
049600     PERFORM 710-CARGA-CATALOGO-PROD THRU 710-CARGA-CATALOGO-E.
049700     PERFORM 720-CARGA-CATALOGO-TERR THRU 720-CARGA-CATALOGO-TE.
049800     PERFORM 730-ACUMULA-UN-LEAD
049900         VARYING WKS-LDT-IX FROM 1 BY 1
050000         UNTIL WKS-LDT-IX > WKS-LDT-COUNT.
050100     IF WKS-AN-TOTAL > 0
050200         COMPUTE WKS-AN-PUNTAJE-PROM ROUNDED =
050300                 WKS-AN-SUMA-PUNTAJE / WKS-AN-TOTAL
050400         COMPUTE WKS-AN-TASA-CONVER ROUNDED =
050500                 (WKS-AN-CONVERTIDOS / WKS-AN-TOTAL) * 100
050600     END-IF.
050700     PERFORM 740-CALCULA-TASA-PROD
050800         VARYING WKS-PDC-IX FROM 1 BY 1 UNTIL WKS-PDC-IX > 13.
050900     PERFORM 750-CALCULA-TASA-TERR
051000         VARYING WKS-TRC-IX FROM 1 BY 1 UNTIL WKS-TRC-IX > 19.
051100 700-CALCULA-ANALITICA-E.
051200     EXIT.
051300******************************************************************
051400*    710-CARGA-CATALOGO-PROD - INICIALIZA LOS NOMBRES DE LOS 13
051500*    PRODUCTOS DE LA TABLA DE CONTEO CON LOS DEL CATALOGO LDPRDTB
051600******************************************************************
051700 710-CARGA-CATALOGO-PROD SECTION.
051800 710-CARGA.
051900     MOVE "FURNACE OIL"            TO PDC-NOMBRE(1).
052000     MOVE "HIGH SPEED DIESEL"      TO PDC-NOMBRE(2).
052100     MOVE "LIGHT DIESEL OIL"       TO PDC-NOMBRE(3).
052200     MOVE "LOW SULPHUR HEAVY STOCK" TO PDC-NOMBRE(4).
052300     MOVE "SUPERIOR KEROSENE OIL"  TO PDC-NOMBRE(5).
052400     MOVE "HEXANE"                 TO PDC-NOMBRE(6).
052500     MOVE "SOLVENT 1425"           TO PDC-NOMBRE(7).
052600     MOVE "MINERAL TURPENTINE OIL" TO PDC-NOMBRE(8).
052700     MOVE "JUTE BATCHING OIL"      TO PDC-NOMBRE(9).
052800     MOVE "BITUMEN"                TO PDC-NOMBRE(10).
052900     MOVE "MARINE BUNKER FUEL"     TO PDC-NOMBRE(11).
053000     MOVE "SULPHUR"                TO PDC-NOMBRE(12).
053100     MOVE "PROPYLENE"              TO PDC-NOMBRE(13).
053200     PERFORM 710-LIMPIA-CASILLA
053300         VARYING WKS-PDC-IX FROM 1 BY 1 UNTIL WKS-PDC-IX > 13.
053400 710-CARGA-CATALOGO-E.
053500     EXIT.
053600 710-LIMPIA-CASILLA.
053700     MOVE ZERO TO PDC-CANTIDAD(WKS-PDC-IX)
053800                  PDC-PORCENTAJE(WKS-PDC-IX).
053900     MOVE "N"  TO PDC-IMPRESO(WKS-PDC-IX).
054000******************************************************************
054100*    720-CARGA-CATALOGO-TERR - INICIALIZA LOS 18 ESTADOS DE
054200*    TERRITORIO DE LA TABLA DE CONTEO EN EL MISMO ORDEN DE
054300*    PRIORIDAD DE LDPRDTB, MAS LA CASILLA 19 "UNKNOWN" PARA LOS
054400*    LEADS SIN TERRITORIO ASIGNADO
054500******************************************************************
054600 720-CARGA-CATALOGO-TERR SECTION.
054700 720-CARGA.
054800     MOVE "MAHARASHTRA"      TO TRC-ESTADO(1).
054900     MOVE "GUJARAT"          TO TRC-ESTADO(2).
055000     MOVE "TAMIL NADU"       TO TRC-ESTADO(3).
055100     MOVE "KARNATAKA"        TO TRC-ESTADO(4).
055200     MOVE "DELHI"            TO TRC-ESTADO(5).
055300     MOVE "UTTAR PRADESH"    TO TRC-ESTADO(6).
055400     MOVE "WEST BENGAL"      TO TRC-ESTADO(7).
055500     MOVE "RAJASTHAN"        TO TRC-ESTADO(8).
055600     MOVE "MADHYA PRADESH"   TO TRC-ESTADO(9).
055700     MOVE "ANDHRA PRADESH"   TO TRC-ESTADO(10).
055800     MOVE "TELANGANA"        TO TRC-ESTADO(11).
055900     MOVE "KERALA"           TO TRC-ESTADO(12).
056000     MOVE "PUNJAB"           TO TRC-ESTADO(13).
056100     MOVE "HARYANA"          TO TRC-ESTADO(14).
056200     MOVE "BIHAR"            TO TRC-ESTADO(15).
056300     MOVE "ODISHA"           TO TRC-ESTADO(16).
056400     MOVE "ASSAM"            TO TRC-ESTADO(17).
056500     MOVE "JHARKHAND"        TO TRC-ESTADO(18).
056600     MOVE "UNKNOWN"          TO TRC-ESTADO(19).
056700     PERFORM 720-LIMPIA-CASILLA
056800         VARYING WKS-TRC-IX FROM 1 BY 1 UNTIL WKS-TRC-IX > 19.
056900 720-CARGA-CATALOGO-TE.
057000     EXIT.
057100 720-LIMPIA-CASILLA.
057200     MOVE ZERO TO TRC-CANTIDAD(WKS-TRC-IX)
057300                  TRC-CONVERTIDOS(WKS-TRC-IX)
057400                  TRC-TASA-CONVER(WKS-TRC-IX).
057500     MOVE "N"  TO TRC-IMPRESO(WKS-TRC-IX).
057600******************************************************************
057700*    730-ACUMULA-UN-LEAD - SUMA UN LEAD DE LA TABLA A LOS
057800*    TOTALES, A SU PRODUCTO PRINCIPAL Y A SU TERRITORIO
057900******************************************************************
058000 730-ACUMULA-UN-LEAD SECTION.
058100 730-TOTALES.
058200     ADD 1 TO WKS-AN-TOTAL.
058300     ADD LDT-SCORE(WKS-LDT-IX) TO WKS-AN-SUMA-PUNTAJE.
058400     IF LDT-STATUS-NEW(WKS-LDT-IX) OR LDT-STATUS-CONTACTED(WKS-LDT-IX)
058500         ADD 1 TO WKS-AN-ACTIVOS
058600     END-IF.
058700     IF LDT-STATUS-CONVERTED(WKS-LDT-IX)
058800         ADD 1 TO WKS-AN-CONVERTIDOS
058900     END-IF.
059000 730-PRODUCTO.
059100     MOVE "N" TO WKS-SW-PROD-ENCONTRADO.
059200*    HPCL-4732 - RJNJ - SE RECORRE LA TABLA DE LOS TRES SLOTS
059300*    DE RECOMENDACION (LEAD-PRODUCT-TBL), NO SOLO EL SLOT 1
059400     PERFORM 731-CUENTA-UN-PRODUCTO
059500         VARYING LDT-PRD-IX FROM 1 BY 1 UNTIL LDT-PRD-IX > 3.
059600 730-TERRITORIO.
059700     MOVE "N" TO WKS-SW-TERR-ENCONTRADO.
059800     MOVE LDT-TERRITORY-STATE(WKS-LDT-IX) TO WKS-TERR-BUSCADA.
059900     IF WKS-TERR-BUSCADA = SPACES
060000         MOVE "UNKNOWN" TO WKS-TERR-BUSCADA
060100     END-IF.
060200     SET WKS-TRC-IX TO 1.
060300     SEARCH TRC-ENTRY VARYING WKS-TRC-IX
060400         AT END NEXT SENTENCE
060500         WHEN TRC-ESTADO(WKS-TRC-IX) = WKS-TERR-BUSCADA
060600             ADD 1 TO TRC-CANTIDAD(WKS-TRC-IX)
060700             IF LDT-STATUS-CONVERTED(WKS-LDT-IX)
060800                 ADD 1 TO TRC-CONVERTIDOS(WKS-TRC-IX)
060900             END-IF
061000             SET WKS-TERR-ENCONTRADO-OK TO TRUE
061100     END-SEARCH.
061200******************************************************************
061300*    731-CUENTA-UN-PRODUCTO - UN SLOT DE RECOMENDACION DEL LEAD
061400*    HPCL-4732 - RJNJ - PARRAFO PROPIO PARA QUE 730-PRODUCTO LO
061500*    RECORRA POR PERFORM...VARYING SOBRE LOS TRES SLOTS
061600******************************************************************
061700 731-CUENTA-UN-PRODUCTO SECTION.
061800 731-BUSCA.
061900     IF LDT-PRODUCT-TBL(WKS-LDT-IX, LDT-PRD-IX) = SPACES
062000         GO TO 731-CUENTA-UN-PRODUCTO-EXIT
062100     END-IF.
062200     SET WKS-PDC-IX TO 1.
062300     SEARCH PDC-ENTRY VARYING WKS-PDC-IX
062400         AT END NEXT SENTENCE
062500         WHEN PDC-NOMBRE(WKS-PDC-IX) =
062600               LDT-PRODUCT-TBL(WKS-LDT-IX, LDT-PRD-IX)
062700             ADD 1 TO PDC-CANTIDAD(WKS-PDC-IX)
062800             SET WKS-PROD-ENCONTRADO-OK TO TRUE
062900     END-SEARCH.
063000 731-CUENTA-UN-PRODUCTO-EXIT.
063100     EXIT.
063200******************************************************************
063300*    740-CALCULA-TASA-PROD - PORCENTAJE DE CADA PRODUCTO SOBRE
063400*    EL TOTAL DE LEADS PROCESADOS
063500******************************************************************
063600 740-CALCULA-TASA-PROD SECTION.
063700 740-CALCULA.
063800     IF WKS-AN-TOTAL > 0 AND PDC-CANTIDAD(WKS-PDC-IX) > 0
063900         COMPUTE PDC-PORCENTAJE(WKS-PDC-IX) ROUNDED =
064000             (PDC-CANTIDAD(WKS-PDC-IX) / WKS-AN-TOTAL) * 100
064100     END-IF.
064200 740-CALCULA-TASA-PROD-E.
064300     EXIT.
064400******************************************************************
064500*    750-CALCULA-TASA-TERR - TASA DE CONVERSION POR ESTADO DE
064600*    TERRITORIO
064700******************************************************************
064800 750-CALCULA-TASA-TERR SECTION.
064900 750-CALCULA.
065000     IF TRC-CANTIDAD(WKS-TRC-IX) > 0
065100         COMPUTE TRC-TASA-CONVER(WKS-TRC-IX) ROUNDED =
065200             (TRC-CONVERTIDOS(WKS-TRC-IX) /
065300              TRC-CANTIDAD(WKS-TRC-IX)) * 100
065400     END-IF.
065500 750-CALCULA-TASA-TERR-E.
065600     EXIT.
065700******************************************************************
065800*    800-IMPRIME-REGISTRO - REGISTRO DE LEADS CON QUIEBRE DE
065900*    CONTROL POR ESTADO DE TERRITORIO Y TOTAL GENERAL
066000******************************************************************
066100 800-IMPRIME-REGISTRO SECTION.
066200 800-ENCABEZADOS.
066300     MOVE WKS-FECHA-CORRIDA TO RPE1-FECHA.
066400     WRITE RPT-ENCABEZADO-1 AFTER ADVANCING TOP-OF-FORM.
066500     WRITE RPT-ENCABEZADO-2 AFTER ADVANCING 2 LINES.
066600     WRITE RPT-LINEA-BLANCO AFTER ADVANCING 1 LINE.
066700     MOVE ZERO  TO WKS-RENGLON WKS-SUB-CANT-LEADS
066800                   WKS-SUB-SUMA-PUNTAJE.
066900     MOVE SPACES TO WKS-TERR-ANTERIOR.
067000     SET WKS-ES-PRIMER-RENGLON TO TRUE.
067100 800-CICLO.
067200     PERFORM 810-IMPRIME-UN-LEAD
067300         VARYING WKS-LDT-IX FROM 1 BY 1
067400         UNTIL WKS-LDT-IX > WKS-LDT-COUNT.
067500     IF NOT WKS-ES-PRIMER-RENGLON
067600         PERFORM 820-IMPRIME-SUBTOTAL THRU 820-IMPRIME-SUBTOTAL-E
067700     END-IF.
067800     PERFORM 830-IMPRIME-TOTAL-GENERAL
067900             THRU 830-IMPRIME-TOTAL-GENERAL-E.
068000 800-IMPRIME-REGISTRO-E.
068100     EXIT.
068200 810-IMPRIME-UN-LEAD.
068300     IF LDT-TERRITORY-STATE(WKS-LDT-IX) NOT = WKS-TERR-ANTERIOR
068400         IF NOT WKS-ES-PRIMER-RENGLON
068500             PERFORM 820-IMPRIME-SUBTOTAL
068600                     THRU 820-IMPRIME-SUBTOTAL-E
068700         END-IF
068800         MOVE LDT-TERRITORY-STATE(WKS-LDT-IX) TO WKS-TERR-ANTERIOR
068900         MOVE ZERO TO WKS-SUB-CANT-LEADS WKS-SUB-SUMA-PUNTAJE
069000         SET WKS-ES-PRIMER-RENGLON TO FALSE
069100     END-IF.
069200     MOVE SPACES              TO RPT-DETALLE.
069300     MOVE LDT-ID(WKS-LDT-IX)          TO RPD-LEAD-ID.
069400     MOVE LDT-COMPANY-NAME(WKS-LDT-IX) TO RPD-EMPRESA.
069500     MOVE LDT-SIGNAL-TYPE(WKS-LDT-IX) TO RPD-TIPO-SENAL.
069600     MOVE LDT-SCORE(WKS-LDT-IX)       TO RPD-PUNTAJE.
069700     MOVE LDT-INTENT(WKS-LDT-IX)      TO RPD-INTENCION.
069800     MOVE LDT-TERRITORY-STATE(WKS-LDT-IX)
069900                                      TO RPD-TERRITORIO.
070000     MOVE LDT-OFFICER-ID(WKS-LDT-IX)  TO RPD-OFICIAL.
070100     WRITE RPT-DETALLE AFTER ADVANCING 1 LINE.
070200     ADD 1 TO WKS-SUB-CANT-LEADS.
070300     ADD LDT-SCORE(WKS-LDT-IX) TO WKS-SUB-SUMA-PUNTAJE.
070400 820-IMPRIME-SUBTOTAL.
070500     MOVE SPACES TO RPT-SUBTOTAL.
070600     IF WKS-TA-CARACTER(1) = SPACE
070700         MOVE "(SIN TERRITORIO)"   TO RPS-TERRITORIO
070800     ELSE
070900         MOVE WKS-TERR-ANTERIOR    TO RPS-TERRITORIO
071000     END-IF.
071100     MOVE WKS-SUB-CANT-LEADS   TO RPS-CANT-LEADS.
071200     IF WKS-SUB-CANT-LEADS > 0
071300         COMPUTE WKS-SUB-PUNTAJE-PROM ROUNDED =
071400                 WKS-SUB-SUMA-PUNTAJE / WKS-SUB-CANT-LEADS
071500     ELSE
071600         MOVE ZERO TO WKS-SUB-PUNTAJE-PROM
071700     END-IF.
071800     MOVE WKS-SUB-PUNTAJE-PROM TO RPS-PUNTAJE-PROM.
071900     WRITE RPT-SUBTOTAL AFTER ADVANCING 1 LINE.
072000 820-IMPRIME-SUBTOTAL-E.
072100     EXIT.
072200 830-IMPRIME-TOTAL-GENERAL.
072300     MOVE SPACES TO RPT-TOTAL-GENERAL.
072400     MOVE WKS-LDT-COUNT             TO RPG-CNT-PROC.
072500*    HPCL-4711: CREADOS/DESCARTADOS YA SE ACUMULARON EN
072600*    600-ESCRIBE-UNA CONTRA EL ESTADO FINAL POST-RETRO.
072700     MOVE WKS-CNT-REG-CREADOS       TO RPG-CNT-CREADOS.
072800     MOVE WKS-CNT-REG-DESCARTAD     TO RPG-CNT-DESCARTADOS.
072900     MOVE WKS-AN-PUNTAJE-PROM       TO RPG-PUNTAJE-PROM.
073000     WRITE RPT-TOTAL-GENERAL AFTER ADVANCING 2 LINES.
073100 830-IMPRIME-TOTAL-GENERAL-E.
073200     EXIT.
073300******************************************************************
073400*    850-IMPRIME-ANALITICA - RESUMEN DE ANALITICA AL FINAL DEL
073500*    MISMO ARCHIVO DE REPORTE
073600******************************************************************
073700 850-IMPRIME-ANALITICA SECTION.
073800 850-TITULO.
073900     WRITE RPT-LINEA-BLANCO AFTER ADVANCING TOP-OF-FORM.
074000     WRITE RPT-ANALITICA-TITULO AFTER ADVANCING 1 LINE.
074100     WRITE RPT-LINEA-BLANCO AFTER ADVANCING 1 LINE.
074200 850-TOTALES.
074300     MOVE SPACES TO RPT-ANALITICA-TOTALES.
074400     MOVE WKS-AN-TOTAL           TO RAA-TOTAL.
074500     MOVE WKS-AN-ACTIVOS         TO RAA-ACTIVOS.
074600     MOVE WKS-AN-CONVERTIDOS     TO RAA-CONVERTIDOS.
074700     MOVE WKS-AN-TASA-CONVER     TO RAA-TASA-CONVERSION.
074800     MOVE WKS-AN-PUNTAJE-PROM    TO RAA-PUNTAJE-PROM.
074900     WRITE RPT-ANALITICA-TOTALES AFTER ADVANCING 1 LINE.
075000     WRITE RPT-LINEA-BLANCO AFTER ADVANCING 2 LINES.
075100 850-PRODUCTOS.
075200     WRITE RPT-ANALITICA-ENC-PRODUCTO AFTER ADVANCING 1 LINE.
075300     PERFORM 855-ORDENA-E-IMPRIME-PROD
075400         VARYING WKS-CONTADOR-REN FROM 1 BY 1
075500         UNTIL WKS-CONTADOR-REN > 13.
075600     WRITE RPT-LINEA-BLANCO AFTER ADVANCING 2 LINES.
075700 850-TERRITORIOS.
075800     WRITE RPT-ANALITICA-ENC-TERRIT AFTER ADVANCING 1 LINE.
075900     PERFORM 865-ORDENA-E-IMPRIME-TERR
076000         VARYING WKS-CONTADOR-REN FROM 1 BY 1
076100         UNTIL WKS-CONTADOR-REN > 19.
076200 850-IMPRIME-ANALITICA-E.
076300     EXIT.
076400******************************************************************
076500*    855-ORDENA-E-IMPRIME-PROD - ESCOGE EL PRODUCTO NO IMPRESO
076600*    DE MAYOR CANTIDAD Y LO IMPRIME (ORDEN DESCENDENTE POR
076700*    CANTIDAD, AL ESTILO DE 332-ESCOGE-UNO EN HPLD1B01)
076800******************************************************************
076900 855-ORDENA-E-IMPRIME-PROD.
077000     MOVE ZERO TO WKS-MEJOR-PDC-IX WKS-MEJOR-PDC-CANT.
077100     PERFORM 856-EVALUA-PROD
077200         VARYING WKS-PDC-IX FROM 1 BY 1 UNTIL WKS-PDC-IX > 13.
077300     IF WKS-MEJOR-PDC-IX > 0
077400         SET WKS-PDC-IX TO WKS-MEJOR-PDC-IX
077500         PERFORM 860-IMPRIME-UN-PRODUCTO
077600         MOVE "Y" TO PDC-IMPRESO(WKS-MEJOR-PDC-IX)
077700     END-IF.
077800 856-EVALUA-PROD.
077900     IF PDC-IMPRESO(WKS-PDC-IX) = "N"
078000         IF WKS-MEJOR-PDC-IX = 0
078100             SET WKS-MEJOR-PDC-IX TO WKS-PDC-IX
078200             MOVE PDC-CANTIDAD(WKS-PDC-IX) TO WKS-MEJOR-PDC-CANT
078300         ELSE
078400             IF PDC-CANTIDAD(WKS-PDC-IX) > WKS-MEJOR-PDC-CANT
078500                 SET WKS-MEJOR-PDC-IX TO WKS-PDC-IX
078600                 MOVE PDC-CANTIDAD(WKS-PDC-IX)
078700                                       TO WKS-MEJOR-PDC-CANT
078800             END-IF
078900         END-IF
079000     END-IF.
079100 860-IMPRIME-UN-PRODUCTO.
079200     MOVE SPACES TO RPT-ANALITICA-PRODUCTO.
079300     MOVE PDC-NOMBRE(WKS-PDC-IX)     TO RAP-PRODUCTO.
079400     MOVE PDC-CANTIDAD(WKS-PDC-IX)   TO RAP-CANTIDAD.
079500     MOVE PDC-PORCENTAJE(WKS-PDC-IX) TO RAP-PORCENTAJE.
079600     WRITE RPT-ANALITICA-PRODUCTO AFTER ADVANCING 1 LINE.
079700******************************************************************
079800*    865-ORDENA-E-IMPRIME-TERR - ESCOGE EL TERRITORIO NO IMPRESO
079900*    DE MAYOR CANTIDAD DE LEADS Y LO IMPRIME (ORDEN DESCENDENTE)
080000******************************************************************
080100 865-ORDENA-E-IMPRIME-TERR.
080200     MOVE ZERO TO WKS-MEJOR-TRC-IX WKS-MEJOR-TRC-CANT.
080300     PERFORM 866-EVALUA-TERR
080400         VARYING WKS-TRC-IX FROM 1 BY 1 UNTIL WKS-TRC-IX > 19.
080500     IF WKS-MEJOR-TRC-IX > 0
080600         SET WKS-TRC-IX TO WKS-MEJOR-TRC-IX
080700         PERFORM 870-IMPRIME-UN-TERRITORIO
080800         MOVE "Y" TO TRC-IMPRESO(WKS-MEJOR-TRC-IX)
080900     END-IF.
081000 866-EVALUA-TERR.
081100     IF TRC-IMPRESO(WKS-TRC-IX) = "N"
081200         IF WKS-MEJOR-TRC-IX = 0
081300             SET WKS-MEJOR-TRC-IX TO WKS-TRC-IX
081400             MOVE TRC-CANTIDAD(WKS-TRC-IX) TO WKS-MEJOR-TRC-CANT
081500         ELSE
081600             IF TRC-CANTIDAD(WKS-TRC-IX) > WKS-MEJOR-TRC-CANT
081700                 SET WKS-MEJOR-TRC-IX TO WKS-TRC-IX
081800                 MOVE TRC-CANTIDAD(WKS-TRC-IX)
081900                                       TO WKS-MEJOR-TRC-CANT
082000             END-IF
082100         END-IF
082200     END-IF.
082300 870-IMPRIME-UN-TERRITORIO.
082400     MOVE SPACES TO RPT-ANALITICA-TERRITORIO.
082500     MOVE TRC-ESTADO(WKS-TRC-IX)      TO RAT2-ESTADO.
082600     MOVE TRC-CANTIDAD(WKS-TRC-IX)    TO RAT2-CANTIDAD.
082700     MOVE TRC-TASA-CONVER(WKS-TRC-IX) TO RAT2-TASA-CONVERSION.
082800     WRITE RPT-ANALITICA-TERRITORIO AFTER ADVANCING 1 LINE.
082900******************************************************************
083000*    950-ESTADISTICAS - RESUMEN DE LA CORRIDA EN LA CONSOLA
083100******************************************************************
083200 950-ESTADISTICAS SECTION.
083300 950-DESPLIEGA.
083400     DISPLAY "HPLD1B02 - RESUMEN DE LA CORRIDA - " WKS-FECHA-CORRIDA.
083500     MOVE WKS-CNT-LEADS-LOAD TO WKS-MASCARA.
083600     DISPLAY "  LEADS EN MAESTRO      . . . : " WKS-MASCARA.
083700     MOVE WKS-CNT-FBK-READ TO WKS-MASCARA.
083800     DISPLAY "  RETROALIMENTACIONES LEIDAS . : " WKS-MASCARA.
083900     MOVE WKS-CNT-FBK-CONVERTED TO WKS-MASCARA.
084000     DISPLAY "  CONVERTIDOS           . . . : " WKS-MASCARA.
084100     MOVE WKS-CNT-FBK-REJECTED TO WKS-MASCARA.
084200     DISPLAY "  RECHAZADOS            . . . : " WKS-MASCARA.
084300     MOVE WKS-CNT-FBK-ACCEPTED TO WKS-MASCARA.
084400     DISPLAY "  ACEPTADOS (CONTACTADOS) . . : " WKS-MASCARA.
084500     MOVE WKS-CNT-FBK-LOST TO WKS-MASCARA.
084600     DISPLAY "  PERDIDOS              . . . : " WKS-MASCARA.
084700     MOVE WKS-CNT-FBK-ERROR TO WKS-MASCARA.
084800     DISPLAY "  RETROALIMENTACIONES CON ERROR: " WKS-MASCARA.
084900 950-ESTADISTICAS-EXIT.
085000     EXIT.
085100******************************************************************
085200*    990-CIERRA-ARCHIVOS - CIERRE ORDENADO DE TODOS LOS ARCHIVOS
085300******************************************************************
085400 990-CIERRA-ARCHIVOS SECTION.
085500 990-CIERRA.
085600     CLOSE LEADS-IN FEEDBACK LEADS-OUT REPORT-OUT.
085700     IF WKS-STATUS-TODO NOT = "00000000"
085800         DISPLAY "HPLD1B02 - AVISO: CIERRE DE ARCHIVOS CON "
085900                 "STATUS ANORMAL - " WKS-STATUS-TODO
086000     END-IF.
086100 990-CIERRA-ARCHIVOS-EXIT.
086200     EXIT.
