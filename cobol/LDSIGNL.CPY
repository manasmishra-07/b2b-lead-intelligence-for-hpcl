000100******************************************************************
000200* MEMBER  : LDSIGNL                                              *
000300* FECHA   : 14/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE SENAL DE MERCADO (SIGNAL) *
000600*             : CRUDO, RECIBIDO DE LOS RASTREADORES DE LICITA-   *
000700*             : CIONES Y NOTICIAS DE INDUSTRIA. LONGITUD FIJA    *
000800*             : 400 POSICIONES.                                 *
000900* USADO POR   : HPLD1B01                                        *
001000******************************************************************
001100 01  SIG-RECORD.
001200*        NOMBRE DE LA EMPRESA TAL COMO APARECE EN LA SENAL
001300     05  SIG-COMPANY-NAME           PIC X(40).
001400*        TIPO DE SENAL - TENDER/NEWS/EXPANSION/PROCUREMENT
001500     05  SIG-TYPE                   PIC X(10).
001600*        DOMINIO DE LA FUENTE (EJ. GEM.GOV.IN)
001700     05  SIG-SOURCE-DOMAIN          PIC X(30).
001800*        ESTADO SUGERIDO POR LA FUENTE, PUEDE VENIR EN BLANCO
001900     05  SIG-STATE                  PIC X(20).
002000*        TEXTO LIBRE DE LA SENAL (TITULO + RESUMEN), 300 BYTES.
002100*        SE DIVIDE EL ULTIMO BYTE EN FILLER PARA DEJAR RASTRO DE
002200*        ESPACIO DE EXPANSION SIN ALTERAR EL ANCHO TOTAL DEL
002300*        CAMPO (EL GRUPO SIG-TEXT SIGUE TENIENDO 300 POSICIONES).
002400     05  SIG-TEXT.
002500         10  SIG-TEXT-BODY          PIC X(299).
002600         10  FILLER                 PIC X(01).
002700*
002800*        SIG-RECORD  TOTAL = 400 POSICIONES
