000100******************************************************************
000200* MEMBER  : LDOFFRC                                              *
000300* FECHA   : 14/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : MAESTRO DE OFICIALES DE VENTA (SALES OFFICER).   *
000600*             : SE CARGA COMPLETO A TABLA EN MEMORIA, MAXIMO 50  *
000700*             : OFICIALES POR CORRIDA.                          *
000800* USADO POR   : HPLD1B01                                        *
000900******************************************************************
001000 01  OFF-RECORD.
001100*        NUMERO DE OFICIAL
001200     05  OFF-ID                     PIC 9(05).
001300*        NOMBRE DEL OFICIAL
001400     05  OFF-NAME                   PIC X(30).
001500*        CORREO ELECTRONICO
001600     05  OFF-EMAIL                  PIC X(40).
001700*        ESTADO DE TERRITORIO QUE ATIENDE
001800     05  OFF-TERRITORY-STATE        PIC X(20).
001900*        BANDERA DE ACTIVO  (Y/N)
002000     05  OFF-ACTIVE-FLAG            PIC X(01).
002100         88  OFF-IS-ACTIVE                     VALUE "Y".
002200         88  OFF-IS-INACTIVE                   VALUE "N".
002300*        BANDERA DE NOTIFICACION POR CORREO (Y/N)
002400     05  OFF-NOTIFY-FLAG            PIC X(01).
002500         88  OFF-NOTIFY-ENABLED                VALUE "Y".
002600         88  OFF-NOTIFY-DISABLED               VALUE "N".
002700*        RESERVA
002800     05  FILLER                     PIC X(03).
002900*
003000*        OFF-RECORD  TOTAL = 100 POSICIONES
