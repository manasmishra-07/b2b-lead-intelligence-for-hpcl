000100******************************************************************
000200* MEMBER  : LDNOTRC                                              *
000300* FECHA   : 14/01/2025          PROGRAMADOR : R. NAJERA (RJNJ)   *
000400* APLICACION  : HPCL VENTA DIRECTA - INTELIGENCIA DE PROSPECTOS  *
000500* DESCRIPCION : REGISTRO DE ALERTA (NOTIFY) - UNO POR LEAD CON   *
000600*             : OFICIAL ASIGNADO Y BANDERA DE NOTIFICACION EN Y. *
000700* USADO POR   : HPLD1B01                                        *
000800******************************************************************
000900 01  NTF-RECORD.
001000*        CORREO DEL OFICIAL DESTINATARIO
001100     05  NTF-OFFICER-EMAIL          PIC X(40).
001200*        NOMBRE DEL OFICIAL DESTINATARIO
001300     05  NTF-OFFICER-NAME           PIC X(30).
001400*        NOMBRE DE LA EMPRESA DEL LEAD
001500     05  NTF-COMPANY-NAME           PIC X(40).
001600*        REFERENCIA AL LEAD
001700     05  NTF-LEAD-ID                PIC 9(06).
001800*        PUNTAJE DEL LEAD
001900     05  NTF-SCORE                  PIC 9(03)V99.
002000*        PRIORIDAD (INTENCION)
002100     05  NTF-INTENT                 PIC X(06).
002200*        RESERVA
002300     05  FILLER                     PIC X(13).
002400*
002500*        NTF-RECORD  TOTAL = 140 POSICIONES
